000100********************************************************                  
000200*** RBMRPT   -  REJECT LINE AND CONTROL TOTALS LINE                       
000300***            RECORD LAYOUTS (BOTH PRINTABLE, 80 BYTES)                  
000400***                                                                       
000500*** REJECT-LINE IS WRITTEN ONCE PER REJECTED TRANSACTION,                 
000600*** ANY OF THE THREE STREAMS, TO THE REJECTS FILE.                        
000700***                                                                       
000800*** CONTROL-TOTALS-LINE IS WRITTEN ONCE PER STREAM TO THE                 
000900*** TOTALS FILE AFTER ALL THREE STREAMS HAVE RUN.                         
001000*** END-OF-JOB-LINE REDEFINES IT FOR THE CLOSING LINE OF                  
001100*** THE TOTALS FILE, WHICH CARRIES NO COUNTS.                             
001200********************************************************                  
001300*                                                                         
001400 01  REJECT-LINE.                                                         
001500     05  RJ-STREAM-TAG               PIC X(8).                            
001600     05  RJ-TXN-KEY                  PIC X(8).                            
001700     05  RJ-REASON-CODE              PIC X(4).                            
001800     05  RJ-REASON-TEXT              PIC X(40).                           
001900     05  FILLER                      PIC X(20).                           
002000*                                                                         
002100**-----------------------------------------------------*                  
002200*                                                                         
002300 01  CONTROL-TOTALS-LINE.                                                 
002400     05  CT-STREAM-NAME              PIC X(9).                            
002500     05  FILLER                      PIC X(5)    VALUE "READ=".           
002600     05  CT-READ-COUNT               PIC ZZZ9.                            
002700     05  FILLER                      PIC X(1)    VALUE SPACE.             
002800     05  FILLER                      PIC X(9)    VALUE "ACCEPTED=".       
002900     05  CT-ACCEPTED-COUNT           PIC ZZZ9.                            
003000     05  FILLER                      PIC X(1)    VALUE SPACE.             
003100     05  FILLER                      PIC X(9)    VALUE "REJECTED=".       
003200     05  CT-REJECTED-COUNT           PIC ZZZ9.                            
003300     05  FILLER                      PIC X(34).                           
003400*                                                                         
003500**-----------------------------------------------------*                  
003600*** ADDED WHEN THE "END OF JOB" TRAILER LINE WAS MOVED                    
003700*** INTO THE TOTALS FILE RATHER THAN THE JOB LOG - SEE                    
003800*** RBM1000 CHANGE LOG, TICKET RBM-031.                                   
003900**-----------------------------------------------------*                  
004000*                                                                         
004100 01  END-OF-JOB-LINE REDEFINES CONTROL-TOTALS-LINE.                       
004200     05  EJ-MESSAGE                  PIC X(11).                           
004300     05  FILLER                      PIC X(69).                           
