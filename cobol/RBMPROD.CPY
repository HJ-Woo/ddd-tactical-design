000100********************************************************                  
000200*** RBMPROD  -  PRODUCT MASTER AND PRODUCT TRANSACTION                    
000300***            RECORD LAYOUTS                                             
000400***                                                                       
000500*** PRODUCT-MASTER-RECORD IS THE 50-BYTE PRODMST FORMAT,                  
000600*** READ INTO THE IN-MEMORY PRODUCT TABLE AT THE START OF                 
000700*** PRODUCT-MAINT AND REWRITTEN IN FULL AT END OF RUN. THE                
000800*** SAME LAYOUT IS USED FOR THE ACCEPTED-PRODUCT ECHO.                    
000900***                                                                       
001000*** PRODUCT-TRANSACTION-RECORD IS THE 52-BYTE PRODTXN                     
001100*** FORMAT.  PT-PRICE ARRIVES AS TEXT SO A MISSING PRICE                  
001200*** (ALL SPACE) CAN BE TOLD APART FROM A NEGATIVE ONE.                    
001300*** PT-PRICE-BRK REDEFINES IT AS A SIGN BYTE PLUS AN                      
001400*** UNSIGNED 9(9)V99 MAGNITUDE SO RULES P1/P2 CAN TEST                    
001500*** THE DIGITS WITH A CLASS CONDITION INSTEAD OF A                        
001600*** LIBRARY FUNCTION.  ADDED WHEN PRICES STARTED ARRIVING                 
001700*** AS TEXT - SEE RBM1000 CHANGE LOG, TICKET RBM-014.                     
001800********************************************************                  
001900*                                                                         
002000 01  PRODUCT-MASTER-RECORD.                                               
002100     05  PROD-ID                     PIC X(8).                            
002200     05  PROD-NAME                   PIC X(30).                           
002300     05  PROD-PRICE                  PIC 9(9)V99.                         
002400     05  FILLER                      PIC X(1).                            
002500*                                                                         
002600**-----------------------------------------------------*                  
002700*                                                                         
002800 01  PRODUCT-TRANSACTION-RECORD.                                          
002900     05  PT-ACTION                   PIC X(1).                            
003000         88  PT-ACTION-CREATE                  VALUE "C".                 
003100         88  PT-ACTION-PRICE-CHANGE             VALUE "P".                
003200     05  PT-PROD-ID                  PIC X(8).                            
003300     05  PT-NAME                     PIC X(30).                           
003400     05  PT-PRICE                    PIC X(12).                           
003500     05  PT-PRICE-BRK REDEFINES PT-PRICE.                                 
003600         10  PT-PRICE-SIGN               PIC X(1).                        
003700         10  PT-PRICE-MAGNITUDE          PIC 9(9)V99.                     
003800     05  FILLER                      PIC X(1).                            
