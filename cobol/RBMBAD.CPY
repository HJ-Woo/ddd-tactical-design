000100********************************************************                  
000200*** RBMBAD  -  PROFANITY WORD LIST RECORD LAYOUT                          
000300*** USED BY RBM1000 TO BUILD THE BANNED-NAME TABLE                        
000400*** THAT PRODUCT-MAINT AND MENU-MAINT SEARCH AGAINST                      
000500*** BEFORE A NEW PRODUCT OR MENU NAME IS ACCEPTED.                        
000600***                                                                       
000700*** ONE RECORD PER BANNED WORD, FILE BADWORDS.                            
000800********************************************************                  
000900*                                                                         
001000 01  PROFANITY-WORD-RECORD.                                               
001100     05  BAD-WORD-TEXT               PIC X(30).                           
