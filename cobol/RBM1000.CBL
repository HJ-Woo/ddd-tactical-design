000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID.      RBM1000.                                                
000400 AUTHOR.          D L KOWALSKI.                                           
000500 INSTALLATION.    MERIDIAN FOODSERVICE SYSTEMS INC.                       
000600 DATE-WRITTEN.    06/12/1989.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.        COMPANY CONFIDENTIAL - INTERNAL USE ONLY.               
000900*                                                                         
001000************************************************************              
001100**  RBM1000 - RESTAURANT BACK-OFFICE CATALOG AND TABLE      *             
001200**            MAINTENANCE BATCH                              *            
001300**                                                            *           
001400**  RUNS NIGHTLY AGAINST THE PRODUCT MASTER, THE MENU        *            
001500**  GROUP MASTER, THE TABLE MASTER AND THE ORDER MASTER.     *            
001600**  THREE TRANSACTION STREAMS APPLY IN SEQUENCE -            *            
001700**      1.  PRODUCT-MAINT - NEW PRODUCTS, PRICE CHANGES      *            
001800**      2.  MENU-MAINT    - NEW MENUS                        *            
001900**      3.  TABLE-CLEAR   - EAT-IN TABLE CLEAR REQUESTS      *            
002000**  MENU-MAINT RUNS AGAINST THE PRODUCT TABLE AS LEFT BY     *            
002100**  PRODUCT-MAINT, SO A PRICE CHANGED EARLIER IN THE SAME    *            
002200**  RUN IS WHAT THE SUM-OF-COMPONENTS CHECK SEES.            *            
002300**  REJECTS FROM ANY STREAM GO TO THE REJECTS FILE WITH A    *            
002400**  REASON CODE.  COUNTS FOR ALL THREE STREAMS PRINT TO      *            
002500**  THE TOTALS FILE AT END OF JOB.                           *            
002600************************************************************              
002700*                                                                         
002800************************************************************              
002900**  CHANGE LOG                                              *             
003000************************************************************              
003100**  06/12/89 DLK RBM-001 INITIAL WRITE.  PRODUCT CREATE      *     RBM-001
003200**                       AND PRICE CHANGE ONLY, NO MENUS,    *            
003300**                       NO TABLE CLEAR.  BADWORD LIST       *            
003400**                       ADDED AT REQUEST OF MENU DEPT.      *            
003500**                       REPLACES THE CARD-DECK PRICE FORM   *            
003600**                       THE FRONT OFFICE USED BEFORE THIS.  *            
003700**  02/08/90 DLK RBM-004 FIX - PRICE-CHANGE TXN WITH BLANK    *    RBM-004
003800**                       PRICE WAS ACCEPTED AT ZERO INSTEAD   *           
003900**                       OF BEING REJECTED P001.              *           
004000**  09/14/91 RFT RBM-007 FIX - REJECT LINE TRUNCATED LONG     *    RBM-007
004100**                       PRODUCT NAMES PAST COLUMN 40.        *           
004200**                       CAUGHT BY THE MENU DEPT WHEN A       *           
004300**                       REJECT COULDN'T BE MATCHED BACK      *           
004400**                       TO ITS SOURCE CARD.                  *           
004500**  05/22/93 RFT RBM-009 ADDED MENU-MAINT STREAM FOR THE      *    RBM-009
004600**                       DINING ROOM AUTOMATION PROJECT.      *           
004700**                       MENU PRICE MAY NOT EXCEED THE SUM    *           
004800**                       OF ITS COMPONENTS.                   *           
004900**  11/03/93 RFT RBM-010 FIX - MENU-MAINT WAS READING THE     *    RBM-010
005000**                       PRODUCT MASTER FILE INSTEAD OF       *           
005100**                       PRODUCT-MAINT'S TABLE, SO SAME-DAY   *           
005200**                       PRICE CHANGES WERE LOST.             *           
005300**  04/02/95 MAO RBM-013 ADDED TABLE-CLEAR STREAM FOR THE      *   RBM-013
005400**                       EAT-IN SERVICE PROJECT.  A TABLE     *           
005500**                       MAY NOT BE CLEARED WHILE AN ORDER    *           
005600**                       AGAINST IT IS STILL OPEN.            *           
005700**  08/30/96 MAO RBM-014 PRODTXN AND MENUTXN PRICE FIELDS     *    RBM-014
005800**                       CHANGED FROM PACKED TO TEXT BY THE   *           
005900**                       FRONT COUNTER TERMINAL VENDOR -      *           
006000**                       SEE RBMPROD AND RBMMENU.             *           
006100**  10/11/98 Y2K RBM-021 YEAR 2000 READINESS REVIEW.  NO      *    RBM-021
006200**                       DATE FIELDS IN THIS PROGRAM OR ITS   *           
006300**                       FILES - NO CHANGE REQUIRED.          *           
006400**  03/19/99 Y2K RBM-022 YEAR 2000 FOLLOW-UP - CONFIRMED       *   RBM-022
006500**                       DATE-COMPILED/DATE-WRITTEN ABOVE     *           
006600**                       ARE DOCUMENTATION ONLY, NOT USED.    *           
006700**  07/07/01 JGB RBM-026 FIX - BAD-ACTION TXNS WERE NOT       *    RBM-026
006800**                       BEING COUNTED IN READ-COUNT.         *           
006900**  02/14/03 JGB RBM-031 TOTALS FILE REDESIGNED TO END WITH   *    RBM-031
007000**                       AN "END OF JOB" TRAILER LINE FOR     *           
007100**                       THE OPERATOR CONSOLE SCRAPER.        *           
007200**  06/09/05 MAO RBM-034 FIX - TABLE-CLEAR ACCEPTED A BLANK   *    RBM-034
007300**                       TABLE ID AS "NOT FOUND" BUT DID      *           
007400**                       NOT SET THE REJECT TEXT.  NOW        *           
007500**                       USES REASON T001.                    *           
007600**  01/16/07 MAO RBM-037 A FULL DASD PACK ON PRDMSTO WENT      *   RBM-037
007700**                       UNNOTICED UNTIL THE MORNING PRICE-   *           
007800**                       BOARD RUN CHOKED ON A SHORT MASTER.  *           
007900**                       FILE STATUS IS NOW CHECKED AND THE   *           
008000**                       STEP ABENDS ON EVERY WRITE TO        *           
008100**                       PRDMSTO, MENUOUT, TBLMSTO, REJECTS   *           
008200**                       AND TOTALS, NOT JUST ON OPEN/READ.   *           
008300************************************************************              
008400*                                                                         
008500**=============================================================*          
008600** OPERATIONS NOTES                                            *          
008700**=============================================================*          
008800** RUNS NIGHTLY IN THE MIDNIGHT BATCH WINDOW, AFTER THE FRONT  *          
008900** COUNTER TERMINALS HAVE CLOSED OUT AND BEFORE THE MORNING    *          
009000** PRICE-BOARD PRINT RUN, WHICH READS PRDMSTO.                 *          
009100**                                                             *          
009200** BADWORDS, PRDMSTI, MNUGRP AND TBLMSTI ARE CARRIED FORWARD   *          
009300** FROM THE PRIOR NIGHT'S PRDMSTO/TBLMSTO - THIS PROGRAM       *          
009400** DOES NOT INITIALIZE THEM.  A MISSING OR EMPTY CARRY-        *          
009500** FORWARD FILE IS AN OPERATOR ERROR, NOT SOMETHING THIS       *          
009600** PROGRAM DETECTS OR CORRECTS.                                *          
009700**                                                             *          
009800** IF THE RUN ABENDS PARTWAY THROUGH A STREAM, RESTART IS      *          
009900** FROM THE BEGINNING OF THE JOB, NOT FROM A CHECKPOINT -      *          
010000** PRDMSTO AND TBLMSTO ARE NOT OPENED UNTIL ALL THREE          *          
010100** STREAMS HAVE HAD A CHANCE TO RUN, SO A RERUN NEVER SEES     *          
010200** A PARTIALLY WRITTEN MASTER.                                 *          
010300**=============================================================*          
010400*                                                                         
010500**=============================================================*          
010600** SAMPLE JCL - KEPT HERE SINCE THE JCL LIBRARY MEMBER HAS     *          
010700** DRIFTED FROM THIS SHAPE MORE THAN ONCE OVER THE YEARS.      *          
010800**                                                             *          
010900**   //RBM1000  EXEC PGM=RBM1000                               *          
011000**   //BADWORD  DD DSN=PROD.RBM.BADWORD,DISP=SHR                *         
011100**   //PRODIN   DD DSN=PROD.RBM.PRDMST,DISP=SHR                 *         
011200**   //PRODTXN  DD DSN=PROD.RBM.PRDTXN.TODAY,DISP=SHR           *         
011300**   //PRODOUT  DD DSN=PROD.RBM.PRDMST,DISP=OLD                 *         
011400**   //MENUGRP  DD DSN=PROD.RBM.MNUGRP,DISP=SHR                 *         
011500**   //MENUTXN  DD DSN=PROD.RBM.MENUTXN.TODAY,DISP=SHR          *         
011600**   //MENUOUT  DD DSN=PROD.RBM.MENUOUT.TODAY,DISP=(NEW,CATLG)  *         
011700**   //TBLIN    DD DSN=PROD.RBM.TBLMST,DISP=SHR                 *         
011800**   //ORDERS   DD DSN=PROD.RBM.ORDMST,DISP=SHR                 *         
011900**   //TBLTXN   DD DSN=PROD.RBM.TBLTXN.TODAY,DISP=SHR           *         
012000**   //TBLOUT   DD DSN=PROD.RBM.TBLMST,DISP=OLD                 *         
012100**   //REJECTS  DD DSN=PROD.RBM.REJECTS.TODAY,DISP=(NEW,CATLG)  *         
012200**   //TOTALS   DD SYSOUT=*                                     *         
012300**                                                             *          
012400** NOTE PRODOUT AND PRDMSTI SHARE ONE DATASET, DISP=OLD ON     *          
012500** THE WAY OUT - SAME FOR TBLOUT/TBLIN.  THAT IS WHAT MAKES    *          
012600** THIS A REWRITE-IN-PLACE MASTER FILE RATHER THAN A NEW      *           
012700** GENERATION EVERY NIGHT.                                     *          
012800**=============================================================*          
012900*                                                                         
013000 ENVIRONMENT DIVISION.                                                    
013100 CONFIGURATION SECTION.                                                   
013200 SOURCE-COMPUTER.   IBM-4341.                                             
013300 OBJECT-COMPUTER.   IBM-4341.                                             
013400 SPECIAL-NAMES.                                                           
013500     C01 IS TOP-OF-FORM.                                                  
013600*                                                                         
013700 INPUT-OUTPUT SECTION.                                                    
013800 FILE-CONTROL.                                                            
013900     SELECT BADWORDS  ASSIGN TO BADWORD                                   
014000         ORGANIZATION IS LINE SEQUENTIAL.                                 
014100     SELECT PRDMSTI   ASSIGN TO PRODIN                                    
014200         ORGANIZATION IS LINE SEQUENTIAL.                                 
014300     SELECT PRDTXN    ASSIGN TO PRODTXN                                   
014400         ORGANIZATION IS LINE SEQUENTIAL.                                 
014500     SELECT PRDMSTO   ASSIGN TO PRODOUT                                   
014600         ORGANIZATION IS LINE SEQUENTIAL                                  
014700         FILE STATUS IS PRDMSTO-FILE-STATUS.                              
014800     SELECT MNUGRP    ASSIGN TO MENUGRP                                   
014900         ORGANIZATION IS LINE SEQUENTIAL.                                 
015000     SELECT MENUTXN   ASSIGN TO MENUTXN                                   
015100         ORGANIZATION IS LINE SEQUENTIAL.                                 
015200     SELECT MENUOUT   ASSIGN TO MENUOUT                                   
015300         ORGANIZATION IS LINE SEQUENTIAL                                  
015400         FILE STATUS IS MENUOUT-FILE-STATUS.                              
015500     SELECT TBLMSTI   ASSIGN TO TBLIN                                     
015600         ORGANIZATION IS LINE SEQUENTIAL.                                 
015700     SELECT ORDMST    ASSIGN TO ORDERS                                    
015800         ORGANIZATION IS LINE SEQUENTIAL.                                 
015900     SELECT TBLTXN    ASSIGN TO TBLTXN                                    
016000         ORGANIZATION IS LINE SEQUENTIAL.                                 
016100     SELECT TBLMSTO   ASSIGN TO TBLOUT                                    
016200         ORGANIZATION IS LINE SEQUENTIAL                                  
016300         FILE STATUS IS TBLMSTO-FILE-STATUS.                              
016400     SELECT REJECTS   ASSIGN TO REJECTS                                   
016500         ORGANIZATION IS LINE SEQUENTIAL                                  
016600         FILE STATUS IS REJECTS-FILE-STATUS.                              
016700     SELECT TOTALS    ASSIGN TO TOTALS                                    
016800         ORGANIZATION IS LINE SEQUENTIAL                                  
016900         FILE STATUS IS TOTALS-FILE-STATUS.                               
017000*                                                                         
017100** ONLY THE FIVE FILES THIS PROGRAM WRITES CARRY A FILE                   
017200** STATUS CLAUSE - THE SAME RULE THE SHOP'S OWN SEQ1000/                  
017300** SEQ2000 FOLLOW.  A BAD OPEN OR A READ FAILURE ON ANY OF                
017400** THE EIGHT INPUT FILES STILL SURFACES AS A JCL STEP ABEND;              
017500** A BAD WRITE ON ONE OF THESE FIVE IS SOMETHING THE PROGRAM              
017600** CAN AND DOES CATCH FOR ITSELF, SEE THE WRITE PARAGRAPHS.               
017700*                                                                         
017800 DATA DIVISION.                                                           
017900 FILE SECTION.                                                            
018000*                                                                         
018100** EVERY FD BELOW DECLARES A BARE PIC X BUFFER, NOT THE                   
018200** ACTUAL RECORD LAYOUT.  THE REAL LAYOUTS LIVE ONCE EACH                 
018300** IN THE COPYBOOKS PULLED INTO WORKING-STORAGE BELOW, SO                 
018400** A READ ... INTO OR WRITE ... FROM MOVES THE BUFFER TO OR               
018500** FROM THE TYPED RECORD.  COPYING RBMPROD/RBMMENU/RBMTBL                 
018600** INTO MORE THAN ONE FD SECTION WOULD DUPLICATE THEIR DATA               
018700** NAMES AND FAIL AT COMPILE TIME - THIS AVOIDS THAT WITHOUT              
018800** RENAMING ANY FIELD.                                                    
018900*                                                                         
019000** INPUT - ONE 30-BYTE BANNED-WORD PER LINE.                              
019100 FD  BADWORDS.                                                            
019200 01  BADWORDS-REC                PIC X(30).                               
019300*                                                                         
019400** INPUT - OPENING PRODUCT MASTER, 50-BYTE PRODMST RECORDS.               
019500 FD  PRDMSTI.                                                             
019600 01  PRDMSTI-REC                 PIC X(50).                               
019700*                                                                         
019800** INPUT - PRODUCT CREATE/PRICE-CHANGE TRANSACTIONS.                      
019900 FD  PRDTXN.                                                              
020000 01  PRDTXN-REC                  PIC X(52).                               
020100*                                                                         
020200** OUTPUT - CLOSING PRODUCT MASTER, REWRITTEN IN FULL.                    
020300 FD  PRDMSTO.                                                             
020400 01  PRDMSTO-REC                 PIC X(50).                               
020500*                                                                         
020600** INPUT - MENU GROUP MASTER, LOOKUP ONLY.                                
020700 FD  MNUGRP.                                                              
020800 01  MNUGRP-REC                  PIC X(40).                               
020900*                                                                         
021000** INPUT - NEW-MENU TRANSACTIONS, 120-BYTE MENUTXN RECORDS.               
021100 FD  MENUTXN.                                                             
021200 01  MENUTXN-REC                 PIC X(120).                              
021300*                                                                         
021400** OUTPUT - ONE RECORD PER ACCEPTED MENU, AS ACCEPTED.                    
021500 FD  MENUOUT.                                                             
021600 01  MENUOUT-REC                 PIC X(115).                              
021700*                                                                         
021800** INPUT - OPENING DINING TABLE MASTER.                                   
021900 FD  TBLMSTI.                                                             
022000 01  TBLMSTI-REC                 PIC X(30).                               
022100*                                                                         
022200** INPUT - OPEN AND COMPLETED ORDERS, LOOKUP ONLY.                        
022300 FD  ORDMST.                                                              
022400 01  ORDMST-REC                  PIC X(20).                               
022500*                                                                         
022600** INPUT - TABLE-CLEAR TRANSACTIONS.                                      
022700 FD  TBLTXN.                                                              
022800 01  TBLTXN-REC                  PIC X(10).                               
022900*                                                                         
023000** OUTPUT - CLOSING DINING TABLE MASTER, REWRITTEN IN FULL.               
023100 FD  TBLMSTO.                                                             
023200 01  TBLMSTO-REC                 PIC X(30).                               
023300*                                                                         
023400** OUTPUT - ONE LINE PER REJECTED TRANSACTION, ALL STREAMS.               
023500 FD  REJECTS.                                                             
023600 01  REJECTS-REC                 PIC X(80).                               
023700*                                                                         
023800** OUTPUT - END-OF-JOB CONTROL TOTALS AND TRAILER LINE.                   
023900 FD  TOTALS.                                                              
024000 01  TOTALS-REC                  PIC X(80).                               
024100*                                                                         
024200 WORKING-STORAGE SECTION.                                                 
024300*                                                                         
024400**-----------------------------------------------------*                  
024500*** FILE STATUS FIELDS - ONE PER SELECT THAT DECLARES A                   
024600*** FILE STATUS CLAUSE (THE FIVE OUTPUT FILES ONLY).  A                   
024700*** WRITE FAILURE ON ANY OF THESE IS TESTED RIGHT AFTER                   
024800*** THE WRITE, IN THE PARAGRAPH THAT ISSUES IT - "00" IS                  
024900*** SUCCESSFUL, ANYTHING ELSE IS USUALLY A FULL DISK PACK                 
025000*** OR A BAD DCB AND ABENDS THE STEP ON PURPOSE RATHER                    
025100*** THAN LEAVE A HALF-WRITTEN MASTER FOR TOMORROW'S RUN.                  
025200**-----------------------------------------------------*                  
025300 01  FILE-STATUS-FIELDS.                                                  
025400     05  PRDMSTO-FILE-STATUS         PIC X(2).                            
025500         88  PRDMSTO-SUCCESSFUL              VALUE "00".                  
025600     05  MENUOUT-FILE-STATUS         PIC X(2).                            
025700         88  MENUOUT-SUCCESSFUL              VALUE "00".                  
025800     05  TBLMSTO-FILE-STATUS         PIC X(2).                            
025900         88  TBLMSTO-SUCCESSFUL              VALUE "00".                  
026000     05  REJECTS-FILE-STATUS         PIC X(2).                            
026100         88  REJECTS-SUCCESSFUL              VALUE "00".                  
026200     05  TOTALS-FILE-STATUS          PIC X(2).                            
026300         88  TOTALS-SUCCESSFUL               VALUE "00".                  
026400     05  FILLER                      PIC X(4).                            
026500*                                                                         
026600**-----------------------------------------------------*                  
026700*** END-OF-FILE SWITCHES - ONE PER INPUT STREAM.  THE                     
026800*** OUTPUT FILES (PRDMSTO, MENUOUT, TBLMSTO, REJECTS,                     
026900*** TOTALS) HAVE NO SWITCH HERE - THEY ARE ONLY EVER                      
027000*** WRITTEN, NEVER READ, BY THIS PROGRAM.                                 
027100**-----------------------------------------------------*                  
027200 01  END-OF-FILE-SWITCHES.                                                
027300     05  BADWORDS-EOF-SWITCH         PIC X(1)    VALUE "N".               
027400         88  BADWORDS-EOF                        VALUE "Y".               
027500     05  PRDMSTI-EOF-SWITCH          PIC X(1)    VALUE "N".               
027600         88  PRDMSTI-EOF                         VALUE "Y".               
027700     05  PRDTXN-EOF-SWITCH           PIC X(1)    VALUE "N".               
027800         88  PRDTXN-EOF                          VALUE "Y".               
027900     05  MNUGRP-EOF-SWITCH           PIC X(1)    VALUE "N".               
028000         88  MNUGRP-EOF                          VALUE "Y".               
028100     05  MENUTXN-EOF-SWITCH          PIC X(1)    VALUE "N".               
028200         88  MENUTXN-EOF                         VALUE "Y".               
028300     05  TBLMSTI-EOF-SWITCH          PIC X(1)    VALUE "N".               
028400         88  TBLMSTI-EOF                         VALUE "Y".               
028500     05  ORDMST-EOF-SWITCH           PIC X(1)    VALUE "N".               
028600         88  ORDMST-EOF                          VALUE "Y".               
028700     05  TBLTXN-EOF-SWITCH           PIC X(1)    VALUE "N".               
028800         88  TBLTXN-EOF                          VALUE "Y".               
028900     05  FILLER                      PIC X(2).                            
029000*                                                                         
029100**-----------------------------------------------------*                  
029200*** FOUND / CONDITION SWITCHES USED BY THE LOOKUP AND                     
029300*** PROFANITY-CHECK PARAGRAPHS SHARED BY ALL THREE                        
029400*** STREAMS.                                                              
029500**-----------------------------------------------------*                  
029600 01  CONDITION-SWITCHES.                                                  
029700**     SET BY 810-LOOKUP-PRODUCT.                                         
029800     05  PROD-FOUND-SWITCH           PIC X(1)    VALUE "N".               
029900         88  PROD-FOUND                          VALUE "Y".               
030000         88  PROD-NOT-FOUND                      VALUE "N".               
030100**     SET BY 820-LOOKUP-MENU-GROUP.                                      
030200     05  GROUP-FOUND-SWITCH          PIC X(1)    VALUE "N".               
030300         88  GROUP-FOUND                         VALUE "Y".               
030400         88  GROUP-NOT-FOUND                     VALUE "N".               
030500**     SET BY 830-LOOKUP-TABLE.                                           
030600     05  TABLE-FOUND-SWITCH          PIC X(1)    VALUE "N".               
030700         88  TABLE-FOUND                         VALUE "Y".               
030800         88  TABLE-NOT-FOUND                     VALUE "N".               
030900**     SET BY 840-SCAN-ORDERS-FOR-TABLE, RULE T2.                         
031000     05  ORDERS-OPEN-SWITCH          PIC X(1)    VALUE "N".               
031100         88  ORDERS-ARE-OPEN                     VALUE "Y".               
031200         88  ORDERS-ARE-NOT-OPEN                 VALUE "N".               
031300**     SET BY 800-CHECK-NAME-PROFANITY.                                   
031400     05  NAME-PROFANE-SWITCH         PIC X(1)    VALUE "N".               
031500         88  NAME-IS-PROFANE                     VALUE "Y".               
031600         88  NAME-IS-NOT-PROFANE                 VALUE "N".               
031700     05  FILLER                      PIC X(3).                            
031800*                                                                         
031900**-----------------------------------------------------*                  
032000*** READ / ACCEPTED / REJECTED COUNTS, ONE TRIPLE PER                     
032100*** STREAM, PRINTED TO TOTALS AT END OF JOB.                              
032200**-----------------------------------------------------*                  
032300 01  STREAM-COUNTERS.                                                     
032400     05  PM-READ-COUNT               PIC 9(5)    COMP.                    
032500*    *         INCLUDES BAD-ACTION TRANSACTIONS, TICKET RBM-026.          
032600     05  PM-ACCEPTED-COUNT           PIC 9(5)    COMP.                    
032700     05  PM-REJECTED-COUNT           PIC 9(5)    COMP.                    
032800*    *         SUM OF ALL P001-P005 REJECTS.                              
032900     05  MM-READ-COUNT               PIC 9(5)    COMP.                    
033000     05  MM-ACCEPTED-COUNT           PIC 9(5)    COMP.                    
033100     05  MM-REJECTED-COUNT           PIC 9(5)    COMP.                    
033200*    *         SUM OF ALL M001-M008 REJECTS.                              
033300     05  TC-READ-COUNT               PIC 9(5)    COMP.                    
033400     05  TC-ACCEPTED-COUNT           PIC 9(5)    COMP.                    
033500     05  TC-REJECTED-COUNT           PIC 9(5)    COMP.                    
033600*    *         SUM OF ALL T001-T002 REJECTS.                              
033700     05  FILLER                      PIC X(1).                            
033800*                                                                         
033900**-----------------------------------------------------*                  
034000*** TABLE-LOAD COUNTS AND WORKING SUBSCRIPTS.                             
034100**-----------------------------------------------------*                  
034200 01  TABLE-COUNTERS.                                                      
034300     05  BAD-WORD-COUNT              PIC 9(3)    COMP.                    
034400     05  PROD-TABLE-COUNT            PIC 9(3)    COMP.                    
034500     05  GROUP-TABLE-COUNT           PIC 9(3)    COMP.                    
034600     05  TBL-TABLE-COUNT             PIC 9(3)    COMP.                    
034700     05  ORD-TABLE-COUNT             PIC 9(3)    COMP.                    
034800     05  FILLER                      PIC X(1).                            
034900*                                                                         
035000**-----------------------------------------------------*                  
035100*** CX IS A SCRATCH SUBSCRIPT SHARED BY THE MENU                          
035200*** COMPONENT LOOPS AND THE TABLE/PRODUCT WRITE-BACK                      
035300*** LOOPS.  KEPT AT THE 77 LEVEL, SHOP CONVENTION FOR A                   
035400*** STANDALONE COUNTER THAT DOES NOT BELONG TO ANY ONE                    
035500*** RECORD OR GROUP.                                                      
035600**-----------------------------------------------------*                  
035700 77  CX                          PIC 9(1)    COMP.                        
035800*                                                                         
035900**-----------------------------------------------------*                  
036000*** MISCELLANEOUS WORK FIELDS - LOOKUP KEYS, NAME BEING                   
036100*** CHECKED FOR PROFANITY, REJECT REASON HOLDING AREAS                    
036200*** AND THE MENU COMPONENT-SUM ACCUMULATOR (RULE M7).                     
036300**-----------------------------------------------------*                  
036400 01  WORK-FIELDS.                                                         
036500     05  WS-LOOKUP-PROD-ID           PIC X(8).                            
036600*    *         KEY USED TO SEARCH THE PRODUCT TABLE (810).                
036700     05  WS-LOOKUP-TBL-ID            PIC X(8).                            
036800*    *         KEY USED TO SEARCH THE TABLE MASTER TABLE (830).           
036900     05  WS-CHECK-NAME               PIC X(30).                           
037000*    *         NAME BEING TESTED BY 800-CHECK-NAME-PROFANITY.             
037100     05  MENU-SUM-AMOUNT             PIC 9(9)V99.                         
037200*    *         RUNNING SUM OF COMPONENT AMOUNTS, RULE M7.                 
037300     05  PM-REJECT-CODE              PIC X(4).                            
037400     05  PM-REJECT-TEXT              PIC X(40).                           
037500*    *         BLANK MEANS THE PRODUCT TRANSACTION WAS ACCEPTED.          
037600     05  MENU-REJECT-CODE            PIC X(4).                            
037700     05  MENU-REJECT-TEXT            PIC X(40).                           
037800*    *         BLANK MEANS THE MENU TRANSACTION WAS ACCEPTED.             
037900     05  TC-REJECT-CODE              PIC X(4).                            
038000     05  TC-REJECT-TEXT              PIC X(40).                           
038100*    *         BLANK MEANS THE TABLE-CLEAR TXN WAS ACCEPTED.              
038200     05  FILLER                      PIC X(4).                            
038300*                                                                         
038400**-----------------------------------------------------*                  
038500*** RECORD LAYOUT COPYBOOKS - ALSO SERVE AS THE READ-INTO                 
038600*** AND WRITE-FROM SCRATCH AREAS FOR THEIR FILES.                         
038700**-----------------------------------------------------*                  
038800**     BANNED-WORD LIST, SEE 110/800.                                     
038900     COPY RBMBAD.                                                         
039000**     PRODUCT MASTER AND TRANSACTION, SEE 120/130/160.                   
039100     COPY RBMPROD.                                                        
039200**     MENU GROUP, TRANSACTION AND OUTPUT, SEE 210/220/240.               
039300     COPY RBMMENU.                                                        
039400**     DINING TABLE, ORDER AND TABLE-CLEAR TXN, SEE 310-330.              
039500     COPY RBMTBL.                                                         
039600**     REJECT LINE AND CONTROL TOTALS LINE, SEE 170/250/370/900.          
039700     COPY RBMRPT.                                                         
039800*                                                                         
039900**-----------------------------------------------------*                  
040000*** IN-MEMORY TABLES BUILT FROM THE FIVE MASTER FILES.                    
040100*** PRODUCT-MAINT AND MENU-MAINT BOTH SEARCH THE PRODUCT                  
040200*** TABLE SO A SAME-RUN PRICE CHANGE IS SEEN BY THE MENU                  
040300*** SUM-OF-COMPONENTS CHECK (RULE M7) - SEE CHANGE LOG                    
040400*** TICKET RBM-010.                                                       
040500**-----------------------------------------------------*                  
040600** NO BOUNDS CHECK ON BAD-IDX - IF THE BANNED-WORD LIST EVER              
040700** GROWS PAST 50 ENTRIES THIS WILL ABEND ON THE SEARCH.                   
040800** RAISE THE OCCURS BELOW IF THE MENU DEPT ADDS MORE WORDS.               
040900 01  PROFANITY-TABLE-AREA.                                                
041000     05  PROFANITY-WORD-ENTRY OCCURS 50 TIMES                             
041100                               INDEXED BY BAD-IDX.                        
041200         10  PW-TEXT                 PIC X(30).                           
041300     05  FILLER                      PIC X(1).                            
041400*                                                                         
041500** 100 ENTRIES COVERS THE PRODUCT LINE AS OF THIS WRITING                 
041600** WITH ROOM TO GROW - NO BOUNDS CHECK ON PROD-IDX.                       
041700 01  PRODUCT-TABLE-AREA.                                                  
041800     05  PRODUCT-TABLE-ENTRY  OCCURS 100 TIMES                            
041900                               INDEXED BY PROD-IDX.                       
042000         10  PX-PROD-ID              PIC X(8).                            
042100         10  PX-PROD-NAME            PIC X(30).                           
042200         10  PX-PROD-PRICE           PIC 9(9)V99.                         
042300     05  FILLER                      PIC X(1).                            
042400*                                                                         
042500** ONE ENTRY PER MENU GROUP (APPETIZERS, ENTREES, AND SO                  
042600** ON) - 50 IS FAR MORE THAN THE MENU DEPT HAS EVER USED.                 
042700 01  MENU-GROUP-TABLE-AREA.                                               
042800     05  MENU-GROUP-TABLE-ENTRY OCCURS 50 TIMES                           
042900                               INDEXED BY GRP-IDX.                        
043000         10  GX-GROUP-ID             PIC X(8).                            
043100         10  GX-GROUP-NAME           PIC X(30).                           
043200     05  FILLER                      PIC X(1).                            
043300*                                                                         
043400** ONE ENTRY PER DINING TABLE IN THE HOUSE - 50 SIZES FOR                 
043500** THE LARGEST DINING ROOM ON THE CHAIN.                                  
043600 01  TABLE-MASTER-TABLE-AREA.                                             
043700     05  TABLE-MASTER-TABLE-ENTRY OCCURS 50 TIMES                         
043800                               INDEXED BY TBL-IDX.                        
043900         10  TX-TBL-ID               PIC X(8).                            
044000         10  TX-TBL-NAME             PIC X(15).                           
044100         10  TX-TBL-GUESTS           PIC 9(3).                            
044200         10  TX-TBL-OCCUPIED         PIC X(1).                            
044300     05  FILLER                      PIC X(1).                            
044400*                                                                         
044500** 200 COVERS A FULL NIGHT'S OPEN AND COMPLETED ORDERS                    
044600** ACROSS ALL TABLES - RULE T2 SCANS EVERY ONE OF THESE                   
044700** FOR EVERY TABLE-CLEAR TRANSACTION, SO THIS TABLE STAYS                 
044800** SMALL ON PURPOSE.                                                      
044900 01  ORDER-TABLE-AREA.                                                    
045000     05  ORDER-TABLE-ENTRY    OCCURS 200 TIMES                            
045100                               INDEXED BY ORD-IDX.                        
045200         10  OX-ORD-ID               PIC X(8).                            
045300         10  OX-ORD-TBL-ID           PIC X(8).                            
045400         10  OX-ORD-STATUS           PIC X(1).                            
045500     05  FILLER                      PIC X(1).                            
045600*                                                                         
045700**=============================================================*          
045800** RULE CROSS-REFERENCE - WHERE EACH VALIDATION RULE LIVES.    *          
045900** KEPT HERE SO A REASON CODE SEEN ON THE REJECTS FILE         *          
046000** CAN BE TRACED BACK TO THE PARAGRAPH THAT RAISED IT          *          
046100** WITHOUT SCANNING THE WHOLE PROGRAM.                         *          
046200**                                                             *          
046300** P001 PRICE-MISSING     131/132-EDIT-...                     *          
046400** P002 PRICE-NEGATIVE    131/132-EDIT-...                     *          
046500** P003 NAME-INVALID      131-EDIT-CREATE-PRODUCT              *          
046600** P004 PROD-NOT-FOUND    132-EDIT-CHANGE-PRICE                *          
046700** P005 BAD-ACTION        136-EDIT-PRODUCT-TRANSACTION         *          
046800** M001 PRICE-MISSING     221-EDIT-MENU-PRICE-PRESENT          *          
046900** M002 PRICE-NEGATIVE    222-EDIT-MENU-PRICE-NEGATIVE         *          
047000** M003 GROUP-NOT-FOUND   223-EDIT-MENU-GROUP                  *          
047100** M004 NO-PRODUCTS       224-EDIT-MENU-PROD-COUNT             *          
047200** M005 PROD-NOT-FOUND    225-EDIT-ONE-COMPONENT               *          
047300** M006 QTY-NEGATIVE      225-EDIT-ONE-COMPONENT               *          
047400** M007 PRICE-TOO-HIGH    226-EDIT-MENU-PRICE-VS-SUM           *          
047500** M008 NAME-INVALID      227-EDIT-MENU-NAME                   *          
047600** T001 TBL-NOT-FOUND     340-EDIT-TABLE-FOUND                 *          
047700** T002 (OPEN ORDERS)     350-EDIT-ORDERS-OPEN                 *          
047800**=============================================================*          
047900*                                                                         
048000 000-MAIN-CONTROL.                                                        
048100     PERFORM 050-OPEN-ALL-FILES.                                          
048200     PERFORM 100-PRODUCT-MAINT-CONTROL.                                   
048300     PERFORM 200-MENU-MAINT-CONTROL.                                      
048400     PERFORM 300-TABLE-CLEAR-CONTROL.                                     
048500     PERFORM 900-PRINT-CONTROL-TOTALS.                                    
048600     PERFORM 060-CLOSE-ALL-FILES.                                         
048700**                                                                        
048800** NO EXPLICIT CHECKING HERE ON OPENS OR READS - A BAD OPEN               
048900** OR A READ ERROR MID-FILE IS EXPECTED TO SHOW UP AS A JCL               
049000** STEP ABEND, WHICH THE OPERATOR WORKS THE SAME AS ANY                   
049100** OTHER STEP FAILURE IN THE NIGHTLY STREAM.  WRITES ARE A                
049200** DIFFERENT STORY - SEE THE FILE STATUS TEST RIGHT AFTER                 
049300** EACH ONE, TICKET RBM-037.                                              
049400     STOP RUN.                                                            
049500*                                                                         
049600** OPENS ALL EIGHT INPUT FILES AND ALL FIVE OUTPUT FILES FOR              
049700** THE WHOLE RUN.  NOTHING IS CLOSED AND REOPENED BETWEEN THE             
049800** THREE STREAMS - THEY SHARE ONE OPEN/CLOSE BRACKET.                     
049900 050-OPEN-ALL-FILES.                                                      
050000     OPEN INPUT  BADWORDS PRDMSTI PRDTXN MNUGRP MENUTXN                   
050100                 TBLMSTI ORDMST TBLTXN.                                   
050200     OPEN OUTPUT PRDMSTO MENUOUT TBLMSTO REJECTS TOTALS.                  
050300*                                                                         
050400** CLOSES EVERYTHING OPENED BACK IN 050-OPEN-ALL-FILES.  RUN              
050500** ONCE, AT END OF JOB, AFTER TOTALS HAVE BEEN PRINTED.                   
050600 060-CLOSE-ALL-FILES.                                                     
050700     CLOSE BADWORDS PRDMSTI PRDTXN MNUGRP MENUTXN                         
050800           TBLMSTI ORDMST TBLTXN                                          
050900           PRDMSTO MENUOUT TBLMSTO REJECTS TOTALS.                        
051000*                                                                         
051100**===========================================================*            
051200** PRODUCT-MAINT STREAM                                      *            
051300**===========================================================*            
051400** FIRST OF THE THREE STREAMS.  LOADS THE PROFANITY LIST AND              
051500** THE PRODUCT MASTER INTO WORKING STORAGE, APPLIES EVERY                 
051600** PRODUCT TRANSACTION AGAINST THE IN-MEMORY TABLE, THEN                  
051700** REWRITES THE MASTER IN FULL SO PRDMSTO ALWAYS REFLECTS                 
051800** EVERY ACCEPTED CREATE AND PRICE CHANGE.                                
051900 100-PRODUCT-MAINT-CONTROL.                                               
052000     PERFORM 110-LOAD-PROFANITY-TABLE.                                    
052100     PERFORM 120-LOAD-PRODUCT-MASTER.                                     
052200     PERFORM 130-PROCESS-PRODUCT-TRANSACTIONS.                            
052300     PERFORM 160-WRITE-PRODUCT-MASTER-OUT.                                
052400*                                                                         
052500** BUILDS THE IN-MEMORY BANNED-NAME TABLE USED BY RULE PC1.               
052600** RUN ONCE, BEFORE THE FIRST PRODUCT OR MENU NAME IS EDITED,             
052700** SO BOTH STREAMS SEE THE SAME LIST.                                     
052800 110-LOAD-PROFANITY-TABLE.                                                
052900     MOVE ZERO TO BAD-WORD-COUNT.                                         
053000     PERFORM 111-READ-BADWORD-RECORD                                      
053100         UNTIL BADWORDS-EOF.                                              
053200*                                                                         
053300** ONE PASS OF THE LOAD LOOP IN 110 - READS ONE BADWORDS                  
053400** RECORD AND, IF NOT AT END, FILES IT INTO THE TABLE AT THE              
053500** NEXT SUBSCRIPT.                                                        
053600 111-READ-BADWORD-RECORD.                                                 
053700     READ BADWORDS INTO PROFANITY-WORD-RECORD                             
053800         AT END                                                           
053900             SET BADWORDS-EOF TO TRUE.                                    
054000     IF NOT BADWORDS-EOF                                                  
054100         ADD 1 TO BAD-WORD-COUNT                                          
054200         SET BAD-IDX TO BAD-WORD-COUNT                                    
054300         MOVE BAD-WORD-TEXT TO PW-TEXT (BAD-IDX).                         
054400*                                                                         
054500** BUILDS THE IN-MEMORY PRODUCT TABLE FROM PRDMSTI BEFORE                 
054600** THE FIRST PRODUCT TRANSACTION IS READ.  MENU-MAINT LATER               
054700** SEARCHES THIS SAME TABLE, NOT THE FILE, PER TICKET RBM-010.            
054800 120-LOAD-PRODUCT-MASTER.                                                 
054900     MOVE ZERO TO PROD-TABLE-COUNT.                                       
055000     PERFORM 121-READ-PRODUCT-MASTER-RECORD                               
055100         UNTIL PRDMSTI-EOF.                                               
055200*                                                                         
055300** ONE PASS OF THE LOAD LOOP IN 120.                                      
055400 121-READ-PRODUCT-MASTER-RECORD.                                          
055500     READ PRDMSTI INTO PRODUCT-MASTER-RECORD                              
055600         AT END                                                           
055700             SET PRDMSTI-EOF TO TRUE.                                     
055800     IF NOT PRDMSTI-EOF                                                   
055900         ADD 1 TO PROD-TABLE-COUNT                                        
056000         SET PROD-IDX TO PROD-TABLE-COUNT                                 
056100         MOVE PROD-ID    TO PX-PROD-ID   (PROD-IDX)                       
056200         MOVE PROD-NAME  TO PX-PROD-NAME (PROD-IDX)                       
056300         MOVE PROD-PRICE TO PX-PROD-PRICE (PROD-IDX).                     
056400*                                                                         
056500** DRIVES THE PRDTXN READ LOOP - ONE EDIT PER TRANSACTION,                
056600** NO LOOK-AHEAD.                                                         
056700 130-PROCESS-PRODUCT-TRANSACTIONS.                                        
056800     PERFORM 135-READ-PRODUCT-TRANSACTION                                 
056900         UNTIL PRDTXN-EOF.                                                
057000*                                                                         
057100** ONE PASS OF THE LOOP IN 130.                                           
057200 135-READ-PRODUCT-TRANSACTION.                                            
057300     READ PRDTXN INTO PRODUCT-TRANSACTION-RECORD                          
057400         AT END                                                           
057500             SET PRDTXN-EOF TO TRUE.                                      
057600     IF NOT PRDTXN-EOF                                                    
057700         PERFORM 136-EDIT-PRODUCT-TRANSACTION.                            
057800*                                                                         
057900** TICKET RBM-026 - BAD-ACTION TRANSACTIONS NOW COUNTED                   
058000** IN READ-COUNT, NOT JUST CREATE/PRICE-CHANGE ONES.                      
058100** DISPATCHES ON PT-ACTION TO THE CREATE OR PRICE-CHANGE                  
058200** EDIT PARAGRAPH AND TALLIES THE RESULT.  AN UNRECOGNIZED                
058300** ACTION CODE IS REJECTED HERE DIRECTLY, RULE P5.                        
058400 136-EDIT-PRODUCT-TRANSACTION.                                            
058500     ADD 1 TO PM-READ-COUNT.                                              
058600     MOVE SPACE TO PM-REJECT-CODE.                                        
058700     MOVE SPACE TO PM-REJECT-TEXT.                                        
058800     IF PT-ACTION-CREATE                                                  
058900         PERFORM 131-EDIT-CREATE-PRODUCT THRU 131-EXIT                    
059000     ELSE                                                                 
059100         IF PT-ACTION-PRICE-CHANGE                                        
059200             PERFORM 132-EDIT-CHANGE-PRICE THRU 132-EXIT                  
059300         ELSE                                                             
059400*            * NO MATCHING ACTION CODE - RULE P5.                         
059500             MOVE "P005" TO PM-REJECT-CODE                                
059600             MOVE "BAD-ACTION" TO PM-REJECT-TEXT.                         
059700     IF PM-REJECT-CODE NOT = SPACE                                        
059800         PERFORM 170-WRITE-PRODUCT-REJECT                                 
059900         ADD 1 TO PM-REJECTED-COUNT                                       
060000     ELSE                                                                 
060100         ADD 1 TO PM-ACCEPTED-COUNT.                                      
060200*                                                                         
060300** RULES P1-P3, CHECKED IN ORDER - FIRST FAILURE REJECTS.                 
060400** PT-PRICE ARRIVES AS TEXT SO A BLANK PRICE CAN BE TOLD                  
060500** APART FROM A NEGATIVE ONE BEFORE ANY ARITHMETIC IS DONE                
060600** ON IT - SEE RBMPROD.  EACH GO TO 131-EXIT BELOW SKIPS THE              
060700** REMAINING CHECKS ONCE ONE RULE HAS ALREADY FAILED.                     
060800 131-EDIT-CREATE-PRODUCT.                                                 
060900     IF PT-PRICE = SPACE                                                  
061000*        * BLANK PRICE - RULE P1.                                         
061100         MOVE "P001" TO PM-REJECT-CODE                                    
061200         MOVE "PRICE-MISSING" TO PM-REJECT-TEXT                           
061300         GO TO 131-EXIT.                                                  
061400     IF PT-PRICE-MAGNITUDE NOT NUMERIC                                    
061500*        * PRICE NOT NUMERIC - RULE P1.                                   
061600         MOVE "P001" TO PM-REJECT-CODE                                    
061700         MOVE "PRICE-MISSING" TO PM-REJECT-TEXT                           
061800         GO TO 131-EXIT.                                                  
061900     IF PT-PRICE-SIGN = "-" AND PT-PRICE-MAGNITUDE NOT = ZERO             
062000*        * NEGATIVE PRICE - RULE P2.                                      
062100         MOVE "P002" TO PM-REJECT-CODE                                    
062200         MOVE "PRICE-NEGATIVE" TO PM-REJECT-TEXT                          
062300         GO TO 131-EXIT.                                                  
062400     IF PT-NAME = SPACE                                                   
062500*        * BLANK NAME - RULE P3.                                          
062600         MOVE "P003" TO PM-REJECT-CODE                                    
062700         MOVE "NAME-INVALID" TO PM-REJECT-TEXT                            
062800         GO TO 131-EXIT.                                                  
062900     MOVE PT-NAME TO WS-CHECK-NAME.                                       
063000     PERFORM 800-CHECK-NAME-PROFANITY.                                    
063100     IF NAME-IS-PROFANE                                                   
063200*        * NAME ON THE BANNED LIST - RULE P3.                             
063300         MOVE "P003" TO PM-REJECT-CODE                                    
063400         MOVE "NAME-INVALID" TO PM-REJECT-TEXT                            
063500         GO TO 131-EXIT.                                                  
063600     PERFORM 133-ADD-PRODUCT-TO-TABLE.                                    
063700 131-EXIT.                                                                
063800     EXIT.                                                                
063900*                                                                         
064000** FILES A NEWLY ACCEPTED PRODUCT AT THE END OF THE TABLE SO              
064100** IT IS VISIBLE TO ANY LATER PRICE-CHANGE OR MENU TRANSACTION            
064200** IN THE SAME RUN.                                                       
064300 133-ADD-PRODUCT-TO-TABLE.                                                
064400     ADD 1 TO PROD-TABLE-COUNT.                                           
064500     SET PROD-IDX TO PROD-TABLE-COUNT.                                    
064600     MOVE PT-PROD-ID          TO PX-PROD-ID (PROD-IDX).                   
064700     MOVE PT-NAME             TO PX-PROD-NAME (PROD-IDX).                 
064800     MOVE PT-PRICE-MAGNITUDE  TO PX-PROD-PRICE (PROD-IDX).                
064900*                                                                         
065000** RULES P1-P2 THEN P4, CHECKED IN ORDER.                                 
065100** SAME PRICE-FORMAT CHECKS AS 131 (RULES P1/P2), THEN RULE               
065200** P4 - THE PRODUCT ID BEING CHANGED MUST ALREADY BE ON THE               
065300** TABLE.  A PRICE-CHANGE TRANSACTION NEVER CREATES A NEW                 
065400** PRODUCT, EVEN IF THE NAME WOULD OTHERWISE BE VALID.                    
065500 132-EDIT-CHANGE-PRICE.                                                   
065600     IF PT-PRICE = SPACE                                                  
065700*        * BLANK PRICE - RULE P1.                                         
065800         MOVE "P001" TO PM-REJECT-CODE                                    
065900         MOVE "PRICE-MISSING" TO PM-REJECT-TEXT                           
066000         GO TO 132-EXIT.                                                  
066100     IF PT-PRICE-MAGNITUDE NOT NUMERIC                                    
066200*        * PRICE NOT NUMERIC - RULE P1.                                   
066300         MOVE "P001" TO PM-REJECT-CODE                                    
066400         MOVE "PRICE-MISSING" TO PM-REJECT-TEXT                           
066500         GO TO 132-EXIT.                                                  
066600     IF PT-PRICE-SIGN = "-" AND PT-PRICE-MAGNITUDE NOT = ZERO             
066700*        * NEGATIVE PRICE - RULE P2.                                      
066800         MOVE "P002" TO PM-REJECT-CODE                                    
066900         MOVE "PRICE-NEGATIVE" TO PM-REJECT-TEXT                          
067000         GO TO 132-EXIT.                                                  
067100     MOVE PT-PROD-ID TO WS-LOOKUP-PROD-ID.                                
067200     PERFORM 810-LOOKUP-PRODUCT.                                          
067300     IF PROD-NOT-FOUND                                                    
067400*        * PRODUCT ID NOT ON THE TABLE - RULE P4.                         
067500         MOVE "P004" TO PM-REJECT-CODE                                    
067600         MOVE "PROD-NOT-FOUND" TO PM-REJECT-TEXT                          
067700         GO TO 132-EXIT.                                                  
067800     PERFORM 134-UPDATE-PRODUCT-PRICE.                                    
067900 132-EXIT.                                                                
068000     EXIT.                                                                
068100*                                                                         
068200** PROD-IDX IS STILL SET FROM THE 810-LOOKUP-PRODUCT CALL IN              
068300** 132 - NO SECOND SEARCH NEEDED HERE.                                    
068400 134-UPDATE-PRODUCT-PRICE.                                                
068500     MOVE PT-PRICE-MAGNITUDE TO PX-PROD-PRICE (PROD-IDX).                 
068600*                                                                         
068700** REWRITES PRDMSTO FROM THE TABLE, TOP TO BOTTOM, AFTER ALL              
068800** PRODUCT TRANSACTIONS HAVE BEEN APPLIED.  THE OUTPUT FILE               
068900** REPLACES THE INPUT FILE FOR TOMORROW'S RUN.                            
069000 160-WRITE-PRODUCT-MASTER-OUT.                                            
069100     SET PROD-IDX TO 1.                                                   
069200     PERFORM 161-WRITE-ONE-PRODUCT-RECORD                                 
069300         UNTIL PROD-IDX > PROD-TABLE-COUNT.                               
069400*                                                                         
069500** ONE PASS OF THE WRITE-BACK LOOP IN 160.                                
069600 161-WRITE-ONE-PRODUCT-RECORD.                                            
069700     MOVE PX-PROD-ID    (PROD-IDX) TO PROD-ID.                            
069800     MOVE PX-PROD-NAME  (PROD-IDX) TO PROD-NAME.                          
069900     MOVE PX-PROD-PRICE (PROD-IDX) TO PROD-PRICE.                         
070000     WRITE PRDMSTO FROM PRODUCT-MASTER-RECORD.                            
070100     IF NOT PRDMSTO-SUCCESSFUL                                            
070200         DISPLAY "RBM1000 - WRITE ERROR ON PRDMSTO FOR PRODUCT "          
070300             PROD-ID                                                      
070400         DISPLAY "RBM1000 - FILE STATUS IS " PRDMSTO-FILE-STATUS          
070500         MOVE 16 TO RETURN-CODE                                           
070600         STOP RUN.                                                        
070700     SET PROD-IDX UP BY 1.                                                
070800*                                                                         
070900** COMMON EXIT FOR EVERY PRODUCT TRANSACTION REJECTED BY                  
071000** RULES P1 THROUGH P5 - ONE LINE TO REJECTS PER REJECT.                  
071100 170-WRITE-PRODUCT-REJECT.                                                
071200     MOVE "PRODUCT " TO RJ-STREAM-TAG.                                    
071300     MOVE PT-PROD-ID TO RJ-TXN-KEY.                                       
071400     MOVE PM-REJECT-CODE TO RJ-REASON-CODE.                               
071500     MOVE PM-REJECT-TEXT TO RJ-REASON-TEXT.                               
071600     WRITE REJECTS FROM REJECT-LINE.                                      
071700     IF NOT REJECTS-SUCCESSFUL                                            
071800         DISPLAY "RBM1000 - WRITE ERROR ON REJECTS FOR PRODUCT "          
071900             PT-PROD-ID                                                   
072000         DISPLAY "RBM1000 - FILE STATUS IS " REJECTS-FILE-STATUS          
072100         MOVE 16 TO RETURN-CODE                                           
072200         STOP RUN.                                                        
072300*                                                                         
072400**===========================================================*            
072500** MENU-MAINT STREAM                                         *            
072600**===========================================================*            
072700** SECOND OF THE THREE STREAMS.  LOADS THE MENU GROUP TABLE               
072800** AND THEN EDITS EACH MENU TRANSACTION AGAINST THE GROUP AND             
072900** PRODUCT TABLES - THE PRODUCT TABLE AS LEFT BY PRODUCT-MAINT,           
073000** NOT RELOADED HERE.                                                     
073100**                                                                        
073200** MENUTXN FIELD POSITIONS, FOR ANYONE READING A DUMP -                   
073300**   POS  1- 8  MENU ID                                                   
073400**   POS  9-38  MENU NAME                                                 
073500**   POS 39-50  PRICE (TEXT, SIGN + 11 DIGITS)                            
073600**   POS 51-58  MENU GROUP ID                                             
073700**   POS    59  DISPLAYED FLAG (Y/N)                                      
073800**   POS    60  PRODUCT COUNT (1-5)                                       
073900**   POS 61-120 FIVE COMPONENT SLOTS, PROD-ID + QTY EACH                  
074000 200-MENU-MAINT-CONTROL.                                                  
074100     PERFORM 210-LOAD-MENU-GROUP-MASTER.                                  
074200     PERFORM 220-PROCESS-MENU-TRANSACTIONS.                               
074300*                                                                         
074400** BUILDS THE IN-MEMORY MENU GROUP TABLE FROM MNUGRP.  MENU               
074500** GROUPS ARE LOOKED UP ONLY - THIS RUN DOES NOT MAINTAIN                 
074600** THEM (RULE M3).                                                        
074700 210-LOAD-MENU-GROUP-MASTER.                                              
074800     MOVE ZERO TO GROUP-TABLE-COUNT.                                      
074900     PERFORM 211-READ-MENU-GROUP-RECORD                                   
075000         UNTIL MNUGRP-EOF.                                                
075100*                                                                         
075200** ONE PASS OF THE LOAD LOOP IN 210.                                      
075300 211-READ-MENU-GROUP-RECORD.                                              
075400     READ MNUGRP INTO MENU-GROUP-RECORD                                   
075500         AT END                                                           
075600             SET MNUGRP-EOF TO TRUE.                                      
075700     IF NOT MNUGRP-EOF                                                    
075800         ADD 1 TO GROUP-TABLE-COUNT                                       
075900         SET GRP-IDX TO GROUP-TABLE-COUNT                                 
076000         MOVE MG-ID   TO GX-GROUP-ID   (GRP-IDX)                          
076100         MOVE MG-NAME TO GX-GROUP-NAME (GRP-IDX).                         
076200*                                                                         
076300** DRIVES THE MENUTXN READ LOOP - ONE EDIT PER MENU.                      
076400 220-PROCESS-MENU-TRANSACTIONS.                                           
076500     PERFORM 228-READ-MENU-TRANSACTION                                    
076600         UNTIL MENUTXN-EOF.                                               
076700*                                                                         
076800** ONE PASS OF THE LOOP IN 220.                                           
076900 228-READ-MENU-TRANSACTION.                                               
077000     READ MENUTXN INTO MENU-TRANSACTION-RECORD                            
077100         AT END                                                           
077200             SET MENUTXN-EOF TO TRUE.                                     
077300     IF NOT MENUTXN-EOF                                                   
077400         PERFORM 229-EDIT-MENU-TRANSACTION THRU 229-EXIT.                 
077500*                                                                         
077600** RULES M1-M8, CHECKED IN ORDER - FIRST FAILURE REJECTS.                 
077700** EACH RULE RUNS IN ITS OWN PARAGRAPH SO THE CHANGE LOG CAN              
077800** POINT AT ONE PARAGRAPH PER RULE NUMBER.  THE GO TO AFTER               
077900** EVERY PERFORM IS THE SHORT-CIRCUIT - ONCE MENU-REJECT-CODE             
078000** IS SET NO FURTHER RULE IS CHECKED.                                     
078100 229-EDIT-MENU-TRANSACTION.                                               
078200     ADD 1 TO MM-READ-COUNT.                                              
078300     MOVE SPACE TO MENU-REJECT-CODE.                                      
078400     MOVE SPACE TO MENU-REJECT-TEXT.                                      
078500     PERFORM 221-EDIT-MENU-PRICE-PRESENT.                                 
078600     IF MENU-REJECT-CODE NOT = SPACE                                      
078700         GO TO 229-REJECT-MENU-TXN.                                       
078800     PERFORM 222-EDIT-MENU-PRICE-NEGATIVE.                                
078900     IF MENU-REJECT-CODE NOT = SPACE                                      
079000         GO TO 229-REJECT-MENU-TXN.                                       
079100     PERFORM 223-EDIT-MENU-GROUP.                                         
079200     IF MENU-REJECT-CODE NOT = SPACE                                      
079300         GO TO 229-REJECT-MENU-TXN.                                       
079400     PERFORM 224-EDIT-MENU-PROD-COUNT.                                    
079500     IF MENU-REJECT-CODE NOT = SPACE                                      
079600         GO TO 229-REJECT-MENU-TXN.                                       
079700     PERFORM 225-EDIT-MENU-COMPONENTS.                                    
079800     IF MENU-REJECT-CODE NOT = SPACE                                      
079900         GO TO 229-REJECT-MENU-TXN.                                       
080000     PERFORM 226-EDIT-MENU-PRICE-VS-SUM.                                  
080100     IF MENU-REJECT-CODE NOT = SPACE                                      
080200         GO TO 229-REJECT-MENU-TXN.                                       
080300     PERFORM 227-EDIT-MENU-NAME.                                          
080400     IF MENU-REJECT-CODE NOT = SPACE                                      
080500         GO TO 229-REJECT-MENU-TXN.                                       
080600     PERFORM 240-WRITE-MENU-OUTPUT.                                       
080700     ADD 1 TO MM-ACCEPTED-COUNT.                                          
080800     GO TO 229-EXIT.                                                      
080900 229-REJECT-MENU-TXN.                                                     
081000     PERFORM 250-WRITE-MENU-REJECT.                                       
081100     ADD 1 TO MM-REJECTED-COUNT.                                          
081200 229-EXIT.                                                                
081300     EXIT.                                                                
081400*                                                                         
081500** RULE M1 - PRICE-MISSING.                                               
081600** SAME BLANK-VS-NEGATIVE DISTINCTION AS THE PRODUCT SIDE -               
081700** MT-PRICE-MAGNITUDE IS ONLY MEANINGFUL ONCE MT-PRICE IS                 
081800** KNOWN NOT TO BE ALL SPACE.                                             
081900 221-EDIT-MENU-PRICE-PRESENT.                                             
082000     IF MT-PRICE = SPACE                                                  
082100*        * BLANK PRICE - RULE M1.                                         
082200         MOVE "M001" TO MENU-REJECT-CODE                                  
082300         MOVE "PRICE-MISSING" TO MENU-REJECT-TEXT                         
082400     ELSE                                                                 
082500         IF MT-PRICE-MAGNITUDE NOT NUMERIC                                
082600*            * PRICE NOT NUMERIC - RULE M1.                               
082700             MOVE "M001" TO MENU-REJECT-CODE                              
082800             MOVE "PRICE-MISSING" TO MENU-REJECT-TEXT.                    
082900*                                                                         
083000** RULE M2 - PRICE-NEGATIVE.                                              
083100** RUNS ONLY IF 221 LEFT MENU-REJECT-CODE BLANK, SO                       
083200** MT-PRICE-MAGNITUDE IS GUARANTEED NUMERIC HERE.                         
083300 222-EDIT-MENU-PRICE-NEGATIVE.                                            
083400     IF MT-PRICE-SIGN = "-" AND MT-PRICE-MAGNITUDE NOT = ZERO             
083500*        * NEGATIVE PRICE - RULE M2.                                      
083600         MOVE "M002" TO MENU-REJECT-CODE                                  
083700         MOVE "PRICE-NEGATIVE" TO MENU-REJECT-TEXT.                       
083800*                                                                         
083900** RULE M3 - GROUP-NOT-FOUND.                                             
084000** A BLANK GROUP ID IS REJECTED WITHOUT A TABLE SEARCH - RULE             
084100** M3 TREATS A MISSING GROUP THE SAME AS ONE NOT ON FILE.                 
084200 223-EDIT-MENU-GROUP.                                                     
084300     IF MT-GROUP-ID = SPACE                                               
084400*        * BLANK GROUP ID - RULE M3.                                      
084500         MOVE "M003" TO MENU-REJECT-CODE                                  
084600         MOVE "GROUP-NOT-FOUND" TO MENU-REJECT-TEXT                       
084700     ELSE                                                                 
084800         PERFORM 820-LOOKUP-MENU-GROUP                                    
084900         IF GROUP-NOT-FOUND                                               
085000*            * GROUP ID NOT ON THE TABLE - RULE M3.                       
085100             MOVE "M003" TO MENU-REJECT-CODE                              
085200             MOVE "GROUP-NOT-FOUND" TO MENU-REJECT-TEXT.                  
085300*                                                                         
085400** RULE M4 - NO-PRODUCTS.                                                 
085500** MT-PROD-COUNT DRIVES HOW MANY OF THE FIVE MT-COMPONENT                 
085600** SLOTS 225 AND 226 BELOW ACTUALLY LOOK AT.                              
085700 224-EDIT-MENU-PROD-COUNT.                                                
085800     IF MT-PROD-COUNT < 1                                                 
085900*        * NO COMPONENTS LISTED - RULE M4.                                
086000         MOVE "M004" TO MENU-REJECT-CODE                                  
086100         MOVE "NO-PRODUCTS" TO MENU-REJECT-TEXT.                          
086200*                                                                         
086300** RULES M5/M6 - EACH COMPONENT MUST NAME A REAL PRODUCT                  
086400** AND CARRY A QUANTITY THAT IS NOT NEGATIVE.                             
086500 225-EDIT-MENU-COMPONENTS.                                                
086600     MOVE 1 TO CX.                                                        
086700     PERFORM 225-EDIT-ONE-COMPONENT                                       
086800         UNTIL CX > MT-PROD-COUNT                                         
086900            OR MENU-REJECT-CODE NOT = SPACE.                              
087000*                                                                         
087100** ONE PASS OF THE LOOP IN 225-EDIT-MENU-COMPONENTS - CHECKS              
087200** ONE COMPONENT SLOT AGAINST RULES M5 AND M6 AND ONLY                    
087300** ADVANCES CX WHEN THE SLOT PASSES BOTH.                                 
087400 225-EDIT-ONE-COMPONENT.                                                  
087500     MOVE MT-COMP-PROD-ID (CX) TO WS-LOOKUP-PROD-ID.                      
087600     PERFORM 810-LOOKUP-PRODUCT.                                          
087700     IF PROD-NOT-FOUND                                                    
087800*        * COMPONENT PRODUCT NOT ON THE TABLE - RULE M5.                  
087900         MOVE "M005" TO MENU-REJECT-CODE                                  
088000         MOVE "PROD-NOT-FOUND" TO MENU-REJECT-TEXT                        
088100     ELSE                                                                 
088200         IF MT-COMP-QTY (CX) < 0                                          
088300*            * COMPONENT QUANTITY NEGATIVE - RULE M6.                     
088400             MOVE "M006" TO MENU-REJECT-CODE                              
088500             MOVE "QTY-NEGATIVE" TO MENU-REJECT-TEXT                      
088600         ELSE                                                             
088700             ADD 1 TO CX.                                                 
088800*                                                                         
088900** RULE M7 - MENU PRICE MAY NOT EXCEED THE SUM OF ITS                     
089000** COMPONENT PRODUCTS, EACH TAKEN AT ITS CURRENT PRICE                    
089100** IN THE IN-MEMORY PRODUCT TABLE, TIMES ITS QUANTITY.                    
089200 226-EDIT-MENU-PRICE-VS-SUM.                                              
089300     MOVE ZERO TO MENU-SUM-AMOUNT.                                        
089400     MOVE 1 TO CX.                                                        
089500     PERFORM 226-ADD-ONE-COMPONENT-AMOUNT                                 
089600         UNTIL CX > MT-PROD-COUNT.                                        
089700     IF MT-PRICE-MAGNITUDE > MENU-SUM-AMOUNT                              
089800*        * MENU PRICE EXCEEDS COMPONENT SUM - RULE M7.                    
089900         MOVE "M007" TO MENU-REJECT-CODE                                  
090000         MOVE "PRICE-TOO-HIGH" TO MENU-REJECT-TEXT.                       
090100*                                                                         
090200** ONE PASS OF THE LOOP IN 226-EDIT-MENU-PRICE-VS-SUM - ADDS              
090300** ONE COMPONENT'S EXTENDED AMOUNT (CURRENT PRODUCT PRICE                 
090400** TIMES THE TRANSACTION'S QUANTITY) TO THE RUNNING SUM.                  
090500 226-ADD-ONE-COMPONENT-AMOUNT.                                            
090600     MOVE MT-COMP-PROD-ID (CX) TO WS-LOOKUP-PROD-ID.                      
090700     PERFORM 810-LOOKUP-PRODUCT.                                          
090800     IF PROD-FOUND                                                        
090900         COMPUTE MENU-SUM-AMOUNT = MENU-SUM-AMOUNT +                      
091000             (PX-PROD-PRICE (PROD-IDX) * MT-COMP-QTY (CX)).               
091100     ADD 1 TO CX.                                                         
091200*                                                                         
091300** RULE M8 - NAME-INVALID.                                                
091400** LAST OF THE EIGHT MENU RULES - RUNS THE SAME PROFANITY                 
091500** CHECK AS THE PRODUCT SIDE, RULE PC1, AGAINST MT-NAME.                  
091600 227-EDIT-MENU-NAME.                                                      
091700     IF MT-NAME = SPACE                                                   
091800*        * BLANK NAME - RULE M8.                                          
091900         MOVE "M008" TO MENU-REJECT-CODE                                  
092000         MOVE "NAME-INVALID" TO MENU-REJECT-TEXT                          
092100     ELSE                                                                 
092200         MOVE MT-NAME TO WS-CHECK-NAME                                    
092300         PERFORM 800-CHECK-NAME-PROFANITY                                 
092400         IF NAME-IS-PROFANE                                               
092500*            * NAME ON THE BANNED LIST - RULE M8.                         
092600             MOVE "M008" TO MENU-REJECT-CODE                              
092700             MOVE "NAME-INVALID" TO MENU-REJECT-TEXT.                     
092800*                                                                         
092900** BUILDS MENU-OUTPUT-RECORD FROM THE TRANSACTION AND WRITES              
093000** IT TO MENUOUT.  UNLIKE THE PRODUCT AND TABLE MASTERS THIS              
093100** FILE IS NOT A FULL REWRITE - ONE LINE GOES OUT PER ACCEPTED            
093200** MENU, AS IT IS ACCEPTED.                                               
093300 240-WRITE-MENU-OUTPUT.                                                   
093400     MOVE MT-MENU-ID         TO MENU-ID.                                  
093500     MOVE MT-NAME            TO MENU-NAME.                                
093600     MOVE MT-PRICE-MAGNITUDE TO MENU-PRICE.                               
093700     MOVE MT-GROUP-ID        TO MENU-GROUP-ID.                            
093800     MOVE MT-DISPLAYED       TO MENU-DISPLAYED.                           
093900     MOVE MT-PROD-COUNT      TO MENU-PROD-COUNT.                          
094000     MOVE 1 TO CX.                                                        
094100     PERFORM 241-MOVE-ONE-COMPONENT                                       
094200         UNTIL CX > 5.                                                    
094300     WRITE MENUOUT FROM MENU-OUTPUT-RECORD.                               
094400     IF NOT MENUOUT-SUCCESSFUL                                            
094500         DISPLAY "RBM1000 - WRITE ERROR ON MENUOUT FOR MENU "             
094600             MT-MENU-ID                                                   
094700         DISPLAY "RBM1000 - FILE STATUS IS " MENUOUT-FILE-STATUS          
094800         MOVE 16 TO RETURN-CODE                                           
094900         STOP RUN.                                                        
095000*                                                                         
095100** COPIES ONE MT-COMPONENT ENTRY TO ITS MENU-COMPONENT SLOT.              
095200** RUNS A FULL 5 TIMES REGARDLESS OF MT-PROD-COUNT SO UNUSED              
095300** SLOTS ON THE OUTPUT RECORD ARE CLEARLY BLANK, NOT LEFT                 
095400** OVER FROM THE TRANSACTION BUFFER.                                      
095500 241-MOVE-ONE-COMPONENT.                                                  
095600     MOVE MT-COMP-PROD-ID (CX) TO MENU-COMP-PROD-ID (CX).                 
095700     MOVE MT-COMP-QTY     (CX) TO MENU-COMP-QTY     (CX).                 
095800     ADD 1 TO CX.                                                         
095900*                                                                         
096000** COMMON EXIT FOR EVERY MENU TRANSACTION REJECTED BY RULES               
096100** M1 THROUGH M8 - ONE LINE TO REJECTS PER REJECT.                        
096200 250-WRITE-MENU-REJECT.                                                   
096300     MOVE "MENU    " TO RJ-STREAM-TAG.                                    
096400     MOVE MT-MENU-ID TO RJ-TXN-KEY.                                       
096500     MOVE MENU-REJECT-CODE TO RJ-REASON-CODE.                             
096600     MOVE MENU-REJECT-TEXT TO RJ-REASON-TEXT.                             
096700     WRITE REJECTS FROM REJECT-LINE.                                      
096800     IF NOT REJECTS-SUCCESSFUL                                            
096900         DISPLAY "RBM1000 - WRITE ERROR ON REJECTS FOR MENU "             
097000             MT-MENU-ID                                                   
097100         DISPLAY "RBM1000 - FILE STATUS IS " REJECTS-FILE-STATUS          
097200         MOVE 16 TO RETURN-CODE                                           
097300         STOP RUN.                                                        
097400*                                                                         
097500**===========================================================*            
097600** TABLE-CLEAR STREAM                                        *            
097700**===========================================================*            
097800** THIRD OF THE THREE STREAMS.  LOADS THE TABLE MASTER AND                
097900** THE ORDER MASTER, APPLIES EVERY TABLE-CLEAR TRANSACTION,               
098000** THEN REWRITES THE TABLE MASTER WITH THE CLEARED TABLES                 
098100** SHOWING NOT OCCUPIED AND ZERO GUESTS.                                  
098200 300-TABLE-CLEAR-CONTROL.                                                 
098300     PERFORM 310-LOAD-TABLE-MASTER.                                       
098400     PERFORM 320-LOAD-ORDER-MASTER.                                       
098500     PERFORM 330-PROCESS-TABLE-CLEAR-TXNS.                                
098600     PERFORM 380-WRITE-TABLE-MASTER-OUT.                                  
098700*                                                                         
098800** BUILDS THE IN-MEMORY TABLE MASTER TABLE FROM TBLMSTI                   
098900** BEFORE ANY TABLE-CLEAR TRANSACTION IS READ.                            
099000 310-LOAD-TABLE-MASTER.                                                   
099100     MOVE ZERO TO TBL-TABLE-COUNT.                                        
099200     PERFORM 311-READ-TABLE-MASTER-RECORD                                 
099300         UNTIL TBLMSTI-EOF.                                               
099400*                                                                         
099500** ONE PASS OF THE LOAD LOOP IN 310.                                      
099600 311-READ-TABLE-MASTER-RECORD.                                            
099700     READ TBLMSTI INTO ORDER-TABLE-MASTER-RECORD                          
099800         AT END                                                           
099900             SET TBLMSTI-EOF TO TRUE.                                     
100000     IF NOT TBLMSTI-EOF                                                   
100100         ADD 1 TO TBL-TABLE-COUNT                                         
100200         SET TBL-IDX TO TBL-TABLE-COUNT                                   
100300         MOVE TBL-ID       TO TX-TBL-ID       (TBL-IDX)                   
100400         MOVE TBL-NAME     TO TX-TBL-NAME     (TBL-IDX)                   
100500         MOVE TBL-GUESTS   TO TX-TBL-GUESTS   (TBL-IDX)                   
100600         MOVE TBL-OCCUPIED TO TX-TBL-OCCUPIED (TBL-IDX).                  
100700*                                                                         
100800** BUILDS THE IN-MEMORY ORDER TABLE FROM ORDMST SO RULE T2                
100900** CAN BE CHECKED WITHOUT REREADING THE ORDER FILE FOR EVERY              
101000** TABLE-CLEAR TRANSACTION.                                               
101100 320-LOAD-ORDER-MASTER.                                                   
101200     MOVE ZERO TO ORD-TABLE-COUNT.                                        
101300     PERFORM 321-READ-ORDER-MASTER-RECORD                                 
101400         UNTIL ORDMST-EOF.                                                
101500*                                                                         
101600** ONE PASS OF THE LOAD LOOP IN 320.                                      
101700 321-READ-ORDER-MASTER-RECORD.                                            
101800     READ ORDMST INTO ORDER-MASTER-RECORD                                 
101900         AT END                                                           
102000             SET ORDMST-EOF TO TRUE.                                      
102100     IF NOT ORDMST-EOF                                                    
102200         ADD 1 TO ORD-TABLE-COUNT                                         
102300         SET ORD-IDX TO ORD-TABLE-COUNT                                   
102400         MOVE ORD-ID     TO OX-ORD-ID     (ORD-IDX)                       
102500         MOVE ORD-TBL-ID TO OX-ORD-TBL-ID (ORD-IDX)                       
102600         MOVE ORD-STATUS TO OX-ORD-STATUS (ORD-IDX).                      
102700*                                                                         
102800** DRIVES THE TBLTXN READ LOOP - ONE EDIT PER CLEAR REQUEST.              
102900 330-PROCESS-TABLE-CLEAR-TXNS.                                            
103000     PERFORM 335-READ-TABLE-CLEAR-TRANSACTION                             
103100         UNTIL TBLTXN-EOF.                                                
103200*                                                                         
103300** ONE PASS OF THE LOOP IN 330.                                           
103400 335-READ-TABLE-CLEAR-TRANSACTION.                                        
103500     READ TBLTXN INTO TABLE-CLEAR-TRANSACTION-RECORD                      
103600         AT END                                                           
103700             SET TBLTXN-EOF TO TRUE.                                      
103800     IF NOT TBLTXN-EOF                                                    
103900         PERFORM 336-EDIT-TABLE-CLEAR-TXN THRU 336-EXIT.                  
104000*                                                                         
104100** RULES T1 THEN T2, CHECKED IN ORDER - FIRST FAILURE                     
104200** REJECTS.  TICKET RBM-034 - BLANK TABLE ID NOW USES                     
104300** THE SAME T001 REASON AS AN ID THAT IS NOT ON FILE.                     
104400** ONLY TWO RULES FOR THIS STREAM, BUT THE SAME                           
104500** PERFORM/GO TO SHORT-CIRCUIT PATTERN AS THE OTHER TWO                   
104600** STREAMS, FOR CONSISTENCY ACROSS THE PROGRAM.                           
104700 336-EDIT-TABLE-CLEAR-TXN.                                                
104800     ADD 1 TO TC-READ-COUNT.                                              
104900     MOVE SPACE TO TC-REJECT-CODE.                                        
105000     MOVE SPACE TO TC-REJECT-TEXT.                                        
105100     PERFORM 340-EDIT-TABLE-FOUND.                                        
105200     IF TC-REJECT-CODE NOT = SPACE                                        
105300         GO TO 339-REJECT-TABLE-CLEAR.                                    
105400     PERFORM 350-EDIT-ORDERS-OPEN.                                        
105500     IF TC-REJECT-CODE NOT = SPACE                                        
105600         GO TO 339-REJECT-TABLE-CLEAR.                                    
105700     PERFORM 360-CLEAR-TABLE.                                             
105800     ADD 1 TO TC-ACCEPTED-COUNT.                                          
105900     GO TO 336-EXIT.                                                      
106000 339-REJECT-TABLE-CLEAR.                                                  
106100     PERFORM 370-WRITE-TABLE-REJECT.                                      
106200     ADD 1 TO TC-REJECTED-COUNT.                                          
106300 336-EXIT.                                                                
106400     EXIT.                                                                
106500*                                                                         
106600** RULE T1 - TBL-NOT-FOUND.                                               
106700** A BLANK TABLE ID FAILS HERE DIRECTLY RATHER THAN BEING                 
106800** SENT TO 830-LOOKUP-TABLE, WHICH WOULD ALSO REPORT IT AS                
106900** NOT FOUND - SAME RESULT, ONE FEWER SEARCH.                             
107000 340-EDIT-TABLE-FOUND.                                                    
107100     IF TT-TBL-ID = SPACE                                                 
107200*        * BLANK TABLE ID - RULE T1.                                      
107300         MOVE "T001" TO TC-REJECT-CODE                                    
107400         MOVE "TBL-NOT-FOUND" TO TC-REJECT-TEXT                           
107500     ELSE                                                                 
107600         MOVE TT-TBL-ID TO WS-LOOKUP-TBL-ID                               
107700         PERFORM 830-LOOKUP-TABLE                                         
107800         IF TABLE-NOT-FOUND                                               
107900*            * TABLE ID NOT ON THE TABLE - RULE T1.                       
108000             MOVE "T001" TO TC-REJECT-CODE                                
108100             MOVE "TBL-NOT-FOUND" TO TC-REJECT-TEXT.                      
108200*                                                                         
108300** RULE T2 - A TABLE WITH ANY ORDER STILL OPEN (NOT                       
108400** COMPLETED) MAY NOT BE CLEARED.                                         
108500** TBL-IDX IS ALREADY SET FROM 340'S CALL TO 830-LOOKUP-TABLE             
108600** WHEN THIS PARAGRAPH RUNS, SINCE RULE T1 ALWAYS RUNS FIRST.             
108700 350-EDIT-ORDERS-OPEN.                                                    
108800     PERFORM 840-SCAN-ORDERS-FOR-TABLE.                                   
108900     IF ORDERS-ARE-OPEN                                                   
109000*        * AN ORDER AGAINST THE TABLE IS STILL OPEN - RULE T2.            
109100         MOVE "T002" TO TC-REJECT-CODE                                    
109200         MOVE "UNCOMPLETED ORDERS REMAIN" TO TC-REJECT-TEXT.              
109300*                                                                         
109400** TBL-IDX IS STILL SET FROM THE 830-LOOKUP-TABLE CALL MADE               
109500** BY 340 - THE TABLE IS MARKED EMPTY RIGHT IN THE TABLE, NOT             
109600** REWRITTEN UNTIL 380 RUNS AT END OF STREAM.                             
109700 360-CLEAR-TABLE.                                                         
109800     MOVE "N" TO TX-TBL-OCCUPIED (TBL-IDX).                               
109900     MOVE ZERO TO TX-TBL-GUESTS (TBL-IDX).                                
110000*                                                                         
110100** COMMON EXIT FOR EVERY TABLE-CLEAR TRANSACTION REJECTED BY              
110200** RULES T1 AND T2 - ONE LINE TO REJECTS PER REJECT.                      
110300 370-WRITE-TABLE-REJECT.                                                  
110400     MOVE "TBLCLEAR" TO RJ-STREAM-TAG.                                    
110500     MOVE TT-TBL-ID TO RJ-TXN-KEY.                                        
110600     MOVE TC-REJECT-CODE TO RJ-REASON-CODE.                               
110700     MOVE TC-REJECT-TEXT TO RJ-REASON-TEXT.                               
110800     WRITE REJECTS FROM REJECT-LINE.                                      
110900     IF NOT REJECTS-SUCCESSFUL                                            
111000         DISPLAY "RBM1000 - WRITE ERROR ON REJECTS FOR TABLE "            
111100             TT-TBL-ID                                                    
111200         DISPLAY "RBM1000 - FILE STATUS IS " REJECTS-FILE-STATUS          
111300         MOVE 16 TO RETURN-CODE                                           
111400         STOP RUN.                                                        
111500*                                                                         
111600** REWRITES TBLMSTO FROM THE TABLE, TOP TO BOTTOM, AFTER ALL              
111700** TABLE-CLEAR TRANSACTIONS HAVE BEEN APPLIED.                            
111800 380-WRITE-TABLE-MASTER-OUT.                                              
111900     SET TBL-IDX TO 1.                                                    
112000     PERFORM 381-WRITE-ONE-TABLE-RECORD                                   
112100         UNTIL TBL-IDX > TBL-TABLE-COUNT.                                 
112200*                                                                         
112300** ONE PASS OF THE WRITE-BACK LOOP IN 380.                                
112400 381-WRITE-ONE-TABLE-RECORD.                                              
112500     MOVE TX-TBL-ID       (TBL-IDX) TO TBL-ID.                            
112600     MOVE TX-TBL-NAME     (TBL-IDX) TO TBL-NAME.                          
112700     MOVE TX-TBL-GUESTS   (TBL-IDX) TO TBL-GUESTS.                        
112800     MOVE TX-TBL-OCCUPIED (TBL-IDX) TO TBL-OCCUPIED.                      
112900     WRITE TBLMSTO FROM ORDER-TABLE-MASTER-RECORD.                        
113000     IF NOT TBLMSTO-SUCCESSFUL                                            
113100         DISPLAY "RBM1000 - WRITE ERROR ON TBLMSTO FOR TABLE "            
113200             TBL-ID                                                       
113300         DISPLAY "RBM1000 - FILE STATUS IS " TBLMSTO-FILE-STATUS          
113400         MOVE 16 TO RETURN-CODE                                           
113500         STOP RUN.                                                        
113600     SET TBL-IDX UP BY 1.                                                 
113700*                                                                         
113800**===========================================================*            
113900** SHARED LOOKUP AND PROFANITY-CHECK PARAGRAPHS - USED BY    *            
114000** ALL THREE STREAMS.                                        *            
114100**===========================================================*            
114200*                                                                         
114300** TABLE SEARCH IDIOM FOLLOWS THE HOUSE PATTERN USED FOR                  
114400** CODE-TABLE LOOKUPS ELSEWHERE IN THE SHOP'S BATCH SUITE.                
114500** SHARED BY PRODUCT-MAINT (RULE PC1, AGAINST PT-NAME) AND                
114600** MENU-MAINT (RULE M8, AGAINST MT-NAME) - BOTH MOVE THE NAME             
114700** BEING TESTED INTO WS-CHECK-NAME BEFORE CALLING HERE.                   
114800 800-CHECK-NAME-PROFANITY.                                                
114900     SET NAME-IS-NOT-PROFANE TO TRUE.                                     
115000     IF BAD-WORD-COUNT > 0                                                
115100         SET BAD-IDX TO 1                                                 
115200         SEARCH PROFANITY-WORD-ENTRY                                      
115300             AT END                                                       
115400                 SET NAME-IS-NOT-PROFANE TO TRUE                          
115500             WHEN PW-TEXT (BAD-IDX) = WS-CHECK-NAME                       
115600                 SET NAME-IS-PROFANE TO TRUE.                             
115700*                                                                         
115800** SHARED BY PRODUCT-MAINT (RULE P4) AND MENU-MAINT (RULES                
115900** M5 AND M7) - ANY PARAGRAPH NEEDING TO KNOW WHETHER A                   
116000** PRODUCT ID IS ON FILE CALLS HERE WITH THE ID IN                        
116100** WS-LOOKUP-PROD-ID.                                                     
116200 810-LOOKUP-PRODUCT.                                                      
116300     SET PROD-NOT-FOUND TO TRUE.                                          
116400     IF PROD-TABLE-COUNT > 0                                              
116500         SET PROD-IDX TO 1                                                
116600         SEARCH PRODUCT-TABLE-ENTRY                                       
116700             AT END                                                       
116800                 SET PROD-NOT-FOUND TO TRUE                               
116900             WHEN PX-PROD-ID (PROD-IDX) = WS-LOOKUP-PROD-ID               
117000                 SET PROD-FOUND TO TRUE.                                  
117100*                                                                         
117200** RULE M3 - MENU GROUPS ARE LOOKED UP ONLY, NEVER CREATED                
117300** OR CHANGED BY THIS PROGRAM.                                            
117400 820-LOOKUP-MENU-GROUP.                                                   
117500     SET GROUP-NOT-FOUND TO TRUE.                                         
117600     IF GROUP-TABLE-COUNT > 0                                             
117700         SET GRP-IDX TO 1                                                 
117800         SEARCH MENU-GROUP-TABLE-ENTRY                                    
117900             AT END                                                       
118000                 SET GROUP-NOT-FOUND TO TRUE                              
118100             WHEN GX-GROUP-ID (GRP-IDX) = MT-GROUP-ID                     
118200                 SET GROUP-FOUND TO TRUE.                                 
118300*                                                                         
118400** RULE T1 - CALLED WITH THE TABLE ID IN WS-LOOKUP-TBL-ID.                
118500 830-LOOKUP-TABLE.                                                        
118600     SET TABLE-NOT-FOUND TO TRUE.                                         
118700     IF TBL-TABLE-COUNT > 0                                               
118800         SET TBL-IDX TO 1                                                 
118900         SEARCH TABLE-MASTER-TABLE-ENTRY                                  
119000             AT END                                                       
119100                 SET TABLE-NOT-FOUND TO TRUE                              
119200             WHEN TX-TBL-ID (TBL-IDX) = WS-LOOKUP-TBL-ID                  
119300                 SET TABLE-FOUND TO TRUE.                                 
119400*                                                                         
119500** RULE T2 - A LINEAR SCAN, NOT A SEARCH, SINCE THE ORDER                 
119600** TABLE HAS TO BE CHECKED ON TWO FIELDS (TABLE ID AND                    
119700** STATUS) AT ONCE, WHICH SEARCH ... WHEN CANNOT EXPRESS                  
119800** AGAINST A SINGLE KEY.                                                  
119900 840-SCAN-ORDERS-FOR-TABLE.                                               
120000     SET ORDERS-ARE-NOT-OPEN TO TRUE.                                     
120100     SET ORD-IDX TO 1.                                                    
120200     PERFORM 841-CHECK-ONE-ORDER                                          
120300         UNTIL ORD-IDX > ORD-TABLE-COUNT OR ORDERS-ARE-OPEN.              
120400*                                                                         
120500** ONE PASS OF THE SCAN IN 840 - STOPS AS SOON AS ONE OPEN                
120600** ORDER AGAINST THE TABLE IS FOUND.                                      
120700 841-CHECK-ONE-ORDER.                                                     
120800     IF OX-ORD-TBL-ID (ORD-IDX) = WS-LOOKUP-TBL-ID                        
120900             AND OX-ORD-STATUS (ORD-IDX) NOT = "C"                        
121000         SET ORDERS-ARE-OPEN TO TRUE                                      
121100     ELSE                                                                 
121200         SET ORD-IDX UP BY 1.                                             
121300*                                                                         
121400**===========================================================*            
121500** END-OF-JOB CONTROL TOTALS - TICKET RBM-031 ADDED THE      *            
121600** TRAILING "END OF JOB" LINE.                               *            
121700**===========================================================*            
121800** PRINTS ONE LINE PER STREAM TO TOTALS, IN THE SAME ORDER                
121900** THE STREAMS RAN, THEN THE END-OF-JOB TRAILER LINE.  THE                
122000** STREAM NAME, READ/ACCEPTED/REJECTED LABELS AND COLUMN                  
122100** SPACING ARE ALL FIXED BY CONTROL-TOTALS-LINE IN RBMRPT -               
122200** DO NOT CHANGE THAT LAYOUT WITHOUT CHECKING WITH THE                    
122300** OPERATOR CONSOLE SCRAPER, WHICH PARSES IT BY COLUMN.                   
122400 900-PRINT-CONTROL-TOTALS.                                                
122500**     STREAM 1 OF 3.                                                     
122600     MOVE "PRODUCT  " TO CT-STREAM-NAME.                                  
122700     MOVE PM-READ-COUNT TO CT-READ-COUNT.                                 
122800     MOVE PM-ACCEPTED-COUNT TO CT-ACCEPTED-COUNT.                         
122900     MOVE PM-REJECTED-COUNT TO CT-REJECTED-COUNT.                         
123000     PERFORM 910-WRITE-ONE-TOTALS-LINE.                                   
123100**     STREAM 2 OF 3.                                                     
123200     MOVE "MENU     " TO CT-STREAM-NAME.                                  
123300     MOVE MM-READ-COUNT TO CT-READ-COUNT.                                 
123400     MOVE MM-ACCEPTED-COUNT TO CT-ACCEPTED-COUNT.                         
123500     MOVE MM-REJECTED-COUNT TO CT-REJECTED-COUNT.                         
123600     PERFORM 910-WRITE-ONE-TOTALS-LINE.                                   
123700**     STREAM 3 OF 3.                                                     
123800     MOVE "TBLCLEAR " TO CT-STREAM-NAME.                                  
123900     MOVE TC-READ-COUNT TO CT-READ-COUNT.                                 
124000     MOVE TC-ACCEPTED-COUNT TO CT-ACCEPTED-COUNT.                         
124100     MOVE TC-REJECTED-COUNT TO CT-REJECTED-COUNT.                         
124200     PERFORM 910-WRITE-ONE-TOTALS-LINE.                                   
124300**     TRAILER, TICKET RBM-031.                                           
124400     PERFORM 920-WRITE-END-OF-JOB-LINE.                                   
124500*                                                                         
124600** ONE STREAM'S COUNTS, ALREADY MOVED INTO                                
124700** CONTROL-TOTALS-LINE BY THE CALLER.                                     
124800 910-WRITE-ONE-TOTALS-LINE.                                               
124900     WRITE TOTALS FROM CONTROL-TOTALS-LINE.                               
125000     IF NOT TOTALS-SUCCESSFUL                                             
125100         DISPLAY "RBM1000 - WRITE ERROR ON TOTALS FOR STREAM "            
125200             CT-STREAM-NAME                                               
125300         DISPLAY "RBM1000 - FILE STATUS IS " TOTALS-FILE-STATUS           
125400         MOVE 16 TO RETURN-CODE                                           
125500         STOP RUN.                                                        
125600*                                                                         
125700** TICKET RBM-031 - THE OPERATOR CONSOLE SCRAPER WATCHES FOR              
125800** THIS LINE TO KNOW THE RUN FINISHED NORMALLY.                           
125900 920-WRITE-END-OF-JOB-LINE.                                               
126000     MOVE SPACE TO CONTROL-TOTALS-LINE.                                   
126100     MOVE "END OF JOB" TO EJ-MESSAGE.                                     
126200     WRITE TOTALS FROM END-OF-JOB-LINE.                                   
126300     IF NOT TOTALS-SUCCESSFUL                                             
126400         DISPLAY "RBM1000 - WRITE ERROR ON TOTALS TRAILER LINE"           
126500         DISPLAY "RBM1000 - FILE STATUS IS " TOTALS-FILE-STATUS           
126600         MOVE 16 TO RETURN-CODE                                           
126700         STOP RUN.                                                        
126800*                                                                         
126900*                                                                         
127000*                                                                         
127100*                                                                         
127200*                                                                         
