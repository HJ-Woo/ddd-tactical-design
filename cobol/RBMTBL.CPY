000100********************************************************                  
000200*** RBMTBL   -  ORDER TABLE MASTER, ORDER MASTER AND                      
000300***            TABLE-CLEAR TRANSACTION RECORD LAYOUTS                     
000400***                                                                       
000500*** ORDER-TABLE-MASTER-RECORD IS THE 30-BYTE TBLMST FORMAT                
000600*** FOR ONE EAT-IN TABLE.  LOADED INTO THE TABLE-CLEAR                    
000700*** TABLE AT THE START OF THE TABLE-CLEAR PHASE AND                       
000800*** REWRITTEN IN FULL AT END OF RUN.                                      
000900***                                                                       
001000*** ORDER-MASTER-RECORD IS THE 20-BYTE ORDMST FORMAT.  IT                 
001100*** IS READ-ONLY IN THIS RUN - ONLY SCANNED TO DECIDE                     
001200*** WHETHER A TABLE MAY BE CLEARED (RULE T2).                             
001300***                                                                       
001400*** TABLE-CLEAR-TRANSACTION-RECORD IS THE 10-BYTE TBLTXN                  
001500*** FORMAT, ONE CLEAR REQUEST PER RECORD.                                 
001600********************************************************                  
001700*                                                                         
001800 01  ORDER-TABLE-MASTER-RECORD.                                           
001900     05  TBL-ID                      PIC X(8).                            
002000     05  TBL-NAME                    PIC X(15).                           
002100     05  TBL-GUESTS                  PIC 9(3).                            
002200     05  TBL-OCCUPIED                PIC X(1).                            
002300         88  TBL-IS-OCCUPIED                    VALUE "Y".                
002400         88  TBL-IS-EMPTY                       VALUE "N".                
002500     05  FILLER                      PIC X(3).                            
002600*                                                                         
002700**-----------------------------------------------------*                  
002800*                                                                         
002900 01  ORDER-MASTER-RECORD.                                                 
003000     05  ORD-ID                      PIC X(8).                            
003100     05  ORD-TBL-ID                  PIC X(8).                            
003200     05  ORD-STATUS                  PIC X(1).                            
003300         88  ORD-IS-WAITING                     VALUE "W".                
003400         88  ORD-IS-ACCEPTED                    VALUE "A".                
003500         88  ORD-IS-SERVED                      VALUE "S".                
003600         88  ORD-IS-COMPLETED                   VALUE "C".                
003700     05  FILLER                      PIC X(3).                            
003800*                                                                         
003900**-----------------------------------------------------*                  
004000*                                                                         
004100 01  TABLE-CLEAR-TRANSACTION-RECORD.                                      
004200     05  TT-TBL-ID                   PIC X(8).                            
004300     05  FILLER                      PIC X(2).                            
