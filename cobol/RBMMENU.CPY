000100********************************************************                  
000200*** RBMMENU  -  MENU GROUP MASTER, MENU TRANSACTION AND                   
000300***            MENU OUTPUT RECORD LAYOUTS                                 
000400***                                                                       
000500*** MENU-GROUP-RECORD IS THE 40-BYTE MNUGRP FORMAT, LOADED                
000600*** INTO THE MENU GROUP TABLE BEFORE MENU-MAINT READS ITS                 
000700*** FIRST TRANSACTION.  MENU GROUPS ARE NOT MAINTAINED BY                 
000800*** THIS RUN - THEY ARE LOOKED UP ONLY (RULE M3).                         
000900***                                                                       
001000*** MENU-TRANSACTION-RECORD IS THE 120-BYTE MENUTXN FORMAT.               
001100*** A MENU CARRIES UP TO 5 COMPONENT PRODUCTS INLINE IN                   
001200*** MT-COMPONENT, WHICH MT-PROD-COUNT SAYS HOW MANY OF ARE                
001300*** ACTUALLY USED.  MT-PRICE-BRK REDEFINES THE TEXT PRICE                 
001400*** THE SAME WAY RBMPROD DOES FOR PRODUCT PRICES.                         
001500***                                                                       
001600*** MENU-OUTPUT-RECORD IS THE 115-BYTE MENUREC FORMAT                     
001700*** WRITTEN FOR EACH ACCEPTED MENU.                                       
001800***                                                                       
001900*** NOTE - THE FRONT COUNTER VENDOR'S MENUTXN TAPE LAYOUT                 
002000*** SUMS TO 121 BYTES COUNTING ITS OWN TRAILING FILLER BYTE,              
002100*** BUT THE FILE'S STATED RECORD LENGTH IS 120; THE SHORTER,              
002200*** AUTHORITATIVE LENGTH WINS AND THE TRAILING FILLER IS                  
002300*** DROPPED HERE SO THE RECORD LANDS ON 120 BYTES EXACTLY.                
002400********************************************************                  
002500*                                                                         
002600 01  MENU-GROUP-RECORD.                                                   
002700     05  MG-ID                       PIC X(8).                            
002800     05  MG-NAME                     PIC X(30).                           
002900     05  FILLER                      PIC X(2).                            
003000*                                                                         
003100**-----------------------------------------------------*                  
003200*                                                                         
003300 01  MENU-TRANSACTION-RECORD.                                             
003400     05  MT-MENU-ID                  PIC X(8).                            
003500     05  MT-NAME                     PIC X(30).                           
003600     05  MT-PRICE                    PIC X(12).                           
003700     05  MT-PRICE-BRK REDEFINES MT-PRICE.                                 
003800         10  MT-PRICE-SIGN               PIC X(1).                        
003900         10  MT-PRICE-MAGNITUDE          PIC 9(9)V99.                     
004000     05  MT-GROUP-ID                 PIC X(8).                            
004100     05  MT-DISPLAYED                PIC X(1).                            
004200         88  MT-IS-DISPLAYED                    VALUE "Y".                
004300         88  MT-IS-NOT-DISPLAYED                VALUE "N".                
004400     05  MT-PROD-COUNT                PIC 9(1).                           
004500     05  MT-COMPONENT OCCURS 5 TIMES.                                     
004600         10  MT-COMP-PROD-ID             PIC X(8).                        
004700         10  MT-COMP-QTY                 PIC S9(3)                        
004800                                          SIGN LEADING SEPARATE.          
004900*                                                                         
005000**-----------------------------------------------------*                  
005100*                                                                         
005200 01  MENU-OUTPUT-RECORD.                                                  
005300     05  MENU-ID                     PIC X(8).                            
005400     05  MENU-NAME                   PIC X(30).                           
005500     05  MENU-PRICE                  PIC 9(9)V99.                         
005600     05  MENU-GROUP-ID                PIC X(8).                           
005700     05  MENU-DISPLAYED               PIC X(1).                           
005800     05  MENU-PROD-COUNT              PIC 9(1).                           
005900     05  MENU-COMPONENT OCCURS 5 TIMES.                                   
006000         10  MENU-COMP-PROD-ID            PIC X(8).                       
006100         10  MENU-COMP-QTY                PIC 9(3).                       
006200     05  FILLER                       PIC X(1).                           
